000100******************************************************************
000200*    ABNDREC  --  SHARED ABEND-MESSAGE WORKING STORAGE          *
000300*    COPIED INTO EVERY HOTEL BATCH-CORE MAINTENANCE PROGRAM SO  *
000400*    THE 1000-ABEND-RTN PARAGRAPH IN EACH ONE BUILDS AND WRITES *
000500*    THE SAME SYSOUT DUMP LINE.                                *
000600******************************************************************
000700*    CHANGE LOG
000800*    09/14/94  RBW  ORIGINAL COPYBOOK - LIFTED OUT OF DALYUPDT
000900*                   SO TRTMTUPDT COULD SHARE THE SAME LAYOUT
001000*    03/02/99  KLF  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER,
001100*                   NO CHANGE REQUIRED
001200*    08/19/03  RBW  WIDENED ABEND-REASON TO X(40), WAS X(30)
001300******************************************************************
001400 01  PARA-NAME                       PIC X(31).
001500 01  EXPECTED-VAL                    PIC X(10).
001600
001700 01  ABEND-REC.
001800     05  ABEND-REASON                PIC X(40).
001900     05  ACTUAL-VAL                  PIC X(10).
002000     05  FILLER                      PIC X(49).
002100
002200**** FORCED-ABEND DIVISOR, SEE 1000-ABEND-RTN IN EACH PROGRAM
002300 77  ZERO-VAL                        PIC S9(4) COMP VALUE 0.
002400 77  ONE-VAL                         PIC S9(4) COMP VALUE 1.
