000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GSTUPDT.
000300 AUTHOR. R B WEEMS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/03/96.
000600 DATE-COMPILED. 04/03/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE GUEST MASTER FILE FROM A
001300*          NIGHTLY GUEST TRANSACTION FILE PRODUCED BY THE FRONT
001400*          DESK REGISTRATION SYSTEM.
001500*
001600*          EACH TRANSACTION IS CODED A=ADD, C=CHANGE, OR
001700*          D=DELETE.  ADD ASSIGNS THE NEXT GUEST-ID.  CHANGE AND
001800*          DELETE ARE NO-OPS WHEN THE KEY IS NOT ON FILE - THIS
001900*          IS NOT AN ERROR CONDITION, JUST A COUNTED ONE.
002000*
002100*          A CONTROL-TOTAL REPORT OF ADDED/CHANGED/DELETED/
002200*          NOT-FOUND COUNTS IS PRINTED AT END OF RUN.
002300*
002400******************************************************************
002500
002600         TRANSACTION FILE         -   DDS0001.GSTTRAN
002700
002800         MASTER FILE (RELATIVE)   -   DDS0001.GSTMSTR
002900
003000         CONTROL REPORT           -   DDS0001.GSTRPT
003100
003200******************************************************************
003300*    CHANGE LOG
003400*    04/03/96  RBW  ORIGINAL PROGRAM
003500*    09/17/96  RBW  ADDED NOT-FOUND COUNTER TO THE CONTROL
003600*                   REPORT - OPERATIONS WAS ASKING WHY THE
003700*                   CHANGE COUNT NEVER MATCHED TRANS-READ
003800*    02/09/99  KLF  Y2K REVIEW - NO DATE FIELDS ON GUEST-MASTER,  HOT0931
003900*                   RUN-DATE HEADER ALREADY CARRIES FULL CCYY
004000*    07/02/01  RBW  SWITCHED GST-MASTER FROM VSAM KSDS TO A
004100*                   RELATIVE FILE - VSAM DEFINE WAS DROPPED FROM  HOT1509
004200*                   THE NIGHTLY JCL WHEN DASD WAS CONSOLIDATED
004300*    11/04/05  DMS  HIGH-KEY SCAN MOVED TO ITS OWN PARAGRAPH SO   HOT2087
004400*                   RMUPDT/BKGUPDT COULD COPY THE SAME PATTERN
004500*    08/30/10  DMS  KEY-RANGE BAND DISPLAY ADDED FOR CAPACITY     HOT2511
004600*                   PLANNING, SEE 000-HOUSEKEEPING
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS NEXT-PAGE.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT GST-TRANS
005800     ASSIGN TO UT-S-GSTTRAN
005900       ORGANIZATION IS SEQUENTIAL
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS WS-GST-TRANS-STATUS.
006200
006300     SELECT CONTROL-REPORT
006400     ASSIGN TO UT-S-GSTRPT
006500       ORGANIZATION IS SEQUENTIAL
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS WS-GST-RPT-STATUS.
006800
006900     SELECT GST-MASTER
007000            ASSIGN       TO GSTMSTR
007100            ORGANIZATION IS RELATIVE
007200            ACCESS MODE  IS DYNAMIC
007300            RELATIVE KEY IS WS-GST-REL-KEY
007400            FILE STATUS  IS WS-GST-MSTR-STATUS.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  GST-TRANS
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 151 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS GST-TRANS-FD-REC.
008400 01  GST-TRANS-FD-REC                PIC X(151).
008500
008600 FD  CONTROL-REPORT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 132 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS RPT-REC.
009200 01  RPT-REC                         PIC X(132).
009300
009400** RELATIVE FILE - ONE SLOT PER GUEST-ID
009500 FD  GST-MASTER
009600     RECORD CONTAINS 150 CHARACTERS
009700     DATA RECORD IS GST-MASTER-FD-REC.
009800 01  GST-MASTER-FD-REC                PIC X(150).
009900
010000 WORKING-STORAGE SECTION.
010100
010200 01  FILE-STATUS-CODES.
010300     05  WS-GST-TRANS-STATUS          PIC X(2).
010400         88  GST-TRANS-OK             VALUE "00".
010500     05  WS-GST-MSTR-STATUS           PIC X(2).
010600         88  GST-MSTR-OK              VALUE "00".
010700         88  GST-MSTR-NOTFND          VALUE "23".
010800     05  WS-GST-RPT-STATUS            PIC X(2).
010900         88  GST-RPT-OK               VALUE "00".
011000
011100 01  MORE-GST-TRANS-SW                PIC X(1) VALUE "Y".
011200     88  NO-MORE-GST-TRANS            VALUE "N".
011300 01  MORE-GST-MSTR-SW                 PIC X(1) VALUE "Y".
011400     88  NO-MORE-GST-MSTR             VALUE "N".
011500
011600 COPY GSTTRAN.
011700 COPY GSTMSTR.
011800
011900 01  COUNTERS-AND-ACCUMULATORS.
012000     05  TRANS-READ                   PIC S9(7) COMP VALUE 0.
012100     05  GUESTS-ADDED                 PIC S9(7) COMP VALUE 0.
012200     05  GUESTS-CHANGED                PIC S9(7) COMP VALUE 0.
012300     05  GUESTS-DELETED                PIC S9(7) COMP VALUE 0.
012400     05  GUESTS-NOT-FOUND              PIC S9(7) COMP VALUE 0.
012500
012600 01  WS-GST-REL-KEY                    PIC 9(9) COMP VALUE 0.
012700 01  WS-GST-HIGH-KEY                    PIC 9(9) COMP VALUE 0.
012800
012900**** ALTERNATE VIEW OF THE NEXT-KEY COUNTER - USED ONLY TO
013000**** DISPLAY WHICH MILLION-RANGE BAND THE MASTER IS RUNNING IN,
013100**** SEE 000-HOUSEKEEPING
013200 01  WS-REL-KEY-WORK                   PIC 9(9).
013300 01  WS-REL-KEY-WORK-R REDEFINES WS-REL-KEY-WORK.
013400     05  WS-REL-KEY-MILLIONS           PIC 9(3).
013500     05  WS-REL-KEY-UNITS              PIC 9(6).
013600
013700 01  WS-RUN-DATE                        PIC 9(8).
013800 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
013900     05  WS-RUN-DATE-CC                 PIC 9(2).
014000     05  WS-RUN-DATE-YY                 PIC 9(2).
014100     05  WS-RUN-DATE-MM                  PIC 9(2).
014200     05  WS-RUN-DATE-DD                  PIC 9(2).
014300
014400 01  WS-RUN-TIME                        PIC 9(6).
014500 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.
014600     05  WS-RUN-TIME-HH                  PIC 9(2).
014700     05  WS-RUN-TIME-MM                  PIC 9(2).
014800     05  WS-RUN-TIME-SS                  PIC 9(2).
014900
015000 01  WS-RPT-HDR-LINE.
015100     05  FILLER                       PIC X(42) VALUE
015200         "GSTUPDT - GUEST MAINTENANCE CONTROL REPORT".
015300     05  FILLER                       PIC X(90) VALUE SPACES.
015400
015500 01  WS-RPT-DETAIL-LINE.
015600     05  FILLER                       PIC X(2) VALUE SPACES.
015700     05  RPT-TRAN-TYPE                PIC X(12).
015800     05  FILLER                       PIC X(4) VALUE SPACES.
015900     05  RPT-COUNT                    PIC ZZZ,ZZ9.
016000     05  FILLER                       PIC X(105) VALUE SPACES.
016100
016200 01  WS-RPT-BLANK-LINE.
016300     05  FILLER                       PIC X(132) VALUE SPACES.
016400
016500 COPY ABNDREC.
016600
016700 PROCEDURE DIVISION.
016800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016900     PERFORM 100-MAINLINE THRU 100-EXIT
017000             UNTIL NO-MORE-GST-TRANS.
017100     PERFORM 600-CONTROL-REPORT THRU 600-EXIT.
017200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
017300     MOVE +0 TO RETURN-CODE.
017400     GOBACK.
017500
017600 000-HOUSEKEEPING.
017700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017800     DISPLAY "******** BEGIN JOB GSTUPDT ********".
017900     ACCEPT WS-RUN-DATE FROM DATE.
018000     ACCEPT WS-RUN-TIME FROM TIME.
018100     OPEN INPUT GST-TRANS.
018200     OPEN OUTPUT CONTROL-REPORT.
018300     OPEN I-O GST-MASTER.
018400     PERFORM 150-FIND-HIGH-KEY THRU 150-EXIT.
018500     MOVE WS-GST-HIGH-KEY TO WS-REL-KEY-WORK.
018600     DISPLAY "GST-MASTER KEY RANGE BAND " WS-REL-KEY-MILLIONS.
018700     PERFORM 110-READ-GST-TRANS THRU 110-EXIT.
018800 000-EXIT.
018900     EXIT.
019000
019100 150-FIND-HIGH-KEY.
019200     MOVE ZERO TO WS-GST-HIGH-KEY.
019300     MOVE "Y" TO MORE-GST-MSTR-SW.
019400     PERFORM 160-READ-NEXT-GST-MSTR THRU 160-EXIT
019500             UNTIL NO-MORE-GST-MSTR.
019600 150-EXIT.
019700     EXIT.
019800
019900 160-READ-NEXT-GST-MSTR.
020000     READ GST-MASTER NEXT RECORD INTO GUEST-MASTER-RECORD
020100         AT END
020200             MOVE "N" TO MORE-GST-MSTR-SW
020300         NOT AT END
020400             IF GUEST-ID > WS-GST-HIGH-KEY
020500                 MOVE GUEST-ID TO WS-GST-HIGH-KEY
020600             END-IF
020700     END-READ.
020800 160-EXIT.
020900     EXIT.
021000
021100 100-MAINLINE.
021200     MOVE "100-MAINLINE" TO PARA-NAME.
021300     EVALUATE TRUE
021400         WHEN GST-TRAN-ADD
021500             PERFORM 200-ADD-GUEST THRU 200-EXIT
021600         WHEN GST-TRAN-CHANGE
021700             PERFORM 300-CHANGE-GUEST THRU 300-EXIT
021800         WHEN GST-TRAN-DELETE
021900             PERFORM 400-DELETE-GUEST THRU 400-EXIT
022000         WHEN OTHER
022100             MOVE "** INVALID GST-TRAN-CODE" TO ABEND-REASON
022200             MOVE GST-TRAN-CODE TO ACTUAL-VAL
022300             GO TO 1000-ABEND-RTN
022400     END-EVALUATE.
022500     PERFORM 110-READ-GST-TRANS THRU 110-EXIT.
022600 100-EXIT.
022700     EXIT.
022800
022900 110-READ-GST-TRANS.
023000     MOVE "110-READ-GST-TRANS" TO PARA-NAME.
023100     READ GST-TRANS INTO GUEST-TRAN-RECORD
023200         AT END
023300             MOVE "N" TO MORE-GST-TRANS-SW
023400         NOT AT END
023500             ADD 1 TO TRANS-READ
023600     END-READ.
023700 110-EXIT.
023800     EXIT.
023900
024000 200-ADD-GUEST.
024100     MOVE "200-ADD-GUEST" TO PARA-NAME.
024200     ADD 1 TO WS-GST-HIGH-KEY.
024300     MOVE WS-GST-HIGH-KEY TO GUEST-ID.
024400     MOVE WS-GST-HIGH-KEY TO WS-GST-REL-KEY.
024500     MOVE GST-TRAN-FULL-NAME TO FULL-NAME.
024600     MOVE GST-TRAN-EMAIL TO EMAIL.
024700     MOVE GST-TRAN-PHONE TO PHONE.
024800     WRITE GST-MASTER-FD-REC FROM GUEST-MASTER-RECORD
024900         INVALID KEY
025000             MOVE "** PROBLEM WRITING GST-MASTER" TO ABEND-REASON
025100             MOVE WS-GST-MSTR-STATUS TO EXPECTED-VAL
025200             GO TO 1000-ABEND-RTN
025300     END-WRITE.
025400     ADD 1 TO GUESTS-ADDED.
025500 200-EXIT.
025600     EXIT.
025700
025800 300-CHANGE-GUEST.
025900     MOVE "300-CHANGE-GUEST" TO PARA-NAME.
026000     MOVE GST-TRAN-GUEST-ID TO WS-GST-REL-KEY.
026100     READ GST-MASTER INTO GUEST-MASTER-RECORD
026200         INVALID KEY
026300             ADD 1 TO GUESTS-NOT-FOUND
026400             GO TO 300-EXIT
026500     END-READ.
026600     MOVE GST-TRAN-FULL-NAME TO FULL-NAME.
026700     MOVE GST-TRAN-EMAIL TO EMAIL.
026800     MOVE GST-TRAN-PHONE TO PHONE.
026900     REWRITE GST-MASTER-FD-REC FROM GUEST-MASTER-RECORD
027000         INVALID KEY
027100             MOVE "** PROBLEM REWRITING GST-MASTER" TO ABEND-REASON
027200             MOVE WS-GST-MSTR-STATUS TO EXPECTED-VAL
027300             GO TO 1000-ABEND-RTN
027400     END-REWRITE.
027500     ADD 1 TO GUESTS-CHANGED.
027600 300-EXIT.
027700     EXIT.
027800
027900 400-DELETE-GUEST.
028000     MOVE "400-DELETE-GUEST" TO PARA-NAME.
028100     MOVE GST-TRAN-GUEST-ID TO WS-GST-REL-KEY.
028200     DELETE GST-MASTER
028300         INVALID KEY
028400             ADD 1 TO GUESTS-NOT-FOUND
028500             GO TO 400-EXIT
028600     END-DELETE.
028700     ADD 1 TO GUESTS-DELETED.
028800 400-EXIT.
028900     EXIT.
029000
029100 600-CONTROL-REPORT.
029200     MOVE "600-CONTROL-REPORT" TO PARA-NAME.
029300     WRITE RPT-REC FROM WS-RPT-HDR-LINE
029400         AFTER ADVANCING NEXT-PAGE.
029500     WRITE RPT-REC FROM WS-RPT-BLANK-LINE.
029600
029700     MOVE "ADDED" TO RPT-TRAN-TYPE.
029800     MOVE GUESTS-ADDED TO RPT-COUNT.
029900     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
030000
030100     MOVE "CHANGED" TO RPT-TRAN-TYPE.
030200     MOVE GUESTS-CHANGED TO RPT-COUNT.
030300     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
030400
030500     MOVE "DELETED" TO RPT-TRAN-TYPE.
030600     MOVE GUESTS-DELETED TO RPT-COUNT.
030700     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
030800
030900     MOVE "NOT-FOUND" TO RPT-TRAN-TYPE.
031000     MOVE GUESTS-NOT-FOUND TO RPT-COUNT.
031100     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
031200
031300     DISPLAY "GST TRANS READ    " TRANS-READ.
031400     DISPLAY "GST ADDED         " GUESTS-ADDED.
031500     DISPLAY "GST CHANGED       " GUESTS-CHANGED.
031600     DISPLAY "GST DELETED       " GUESTS-DELETED.
031700     DISPLAY "GST NOT-FOUND     " GUESTS-NOT-FOUND.
031800 600-EXIT.
031900     EXIT.
032000
032100 700-CLOSE-FILES.
032200     MOVE "700-CLOSE-FILES" TO PARA-NAME.
032300     CLOSE GST-TRANS, GST-MASTER, CONTROL-REPORT.
032400     DISPLAY "******** NORMAL END OF JOB GSTUPDT ********".
032500 700-EXIT.
032600     EXIT.
032700
032800 1000-ABEND-RTN.
032900     WRITE RPT-REC FROM ABEND-REC.
033000     CLOSE GST-TRANS, GST-MASTER, CONTROL-REPORT.
033100     DISPLAY "*** ABNORMAL END OF JOB-GSTUPDT ***" UPON CONSOLE.
033200     DIVIDE ZERO-VAL INTO ONE-VAL.
