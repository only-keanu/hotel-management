000100******************************************************************
000200*    RMMSTR  --  ROOM MASTER RECORD LAYOUT                      *
000300*    ONE RECORD PER ROOM ON FILE.  RELATIVE-ORGANIZED MASTER,   *
000400*    RM-ROOM-ID DOUBLES AS THE RELATIVE RECORD NUMBER.          *
000500******************************************************************
000600*    CHANGE LOG
000700*    04/09/96  RBW  ORIGINAL LAYOUT FOR ROOM MAINTENANCE RUN
000800*    02/09/99  KLF  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
000900*                   NO CHANGE REQUIRED
001000*    07/14/06  DMS  ADDED RM-AVAIL-FLAG 88-LEVELS, WAS BEING      HOT2118
001100*                   TESTED AGAINST LITERALS IN EVERY CALLER
001200******************************************************************
001300 01  ROOM-MASTER-RECORD.
001400     05  ROOM-ID                     PIC 9(9).
001500     05  ROOM-TYPE                   PIC X(20).
001600     05  PRICE-PER-NIGHT             PIC 9(6)V99.
001700     05  IS-AVAILABLE                PIC X(1).
001800         88  RM-AVAILABLE            VALUE "Y".
001900         88  RM-NOT-AVAILABLE        VALUE "N".
002000****  ALTERNATE VIEW USED TO EDIT PRICE-PER-NIGHT ON THE
002100****  ROOM-TYPE RATE-CARD LISTING
002200     05  PRICE-PER-NIGHT-R REDEFINES PRICE-PER-NIGHT.
002300         10  PRICE-WHOLE-UNITS       PIC 9(6).
002400         10  PRICE-CENTS             PIC 99.
002500     05  FILLER                      PIC X(22).
