000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BKGCALC.
000300 AUTHOR. R B WEEMS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/22/96.
000600 DATE-COMPILED. 05/22/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS CALLED BY BKGUPDT TO DERIVE THE
001300*          NIGHTS AND TOTAL-AMOUNT FOR A NEW BOOKING FROM A
001400*          CHECK-IN/CHECK-OUT DATE PAIR AND THE ROOM'S NIGHTLY
001500*          RATE.  NO VSAM OR QSAM I/O HAPPENS HERE - IT IS PURE
001600*          DATE AND COST ARITHMETIC, CALLED THE SAME WAY
001700*          CLCLBCST USED TO BE CALLED FOR LAB/EQUIPMENT COSTS.
001800*
001900******************************************************************
002000*    CHANGE LOG
002100*    05/22/96  RBW  ORIGINAL PROGRAM - LIFTED THE CALLING
002200*                   CONVENTION FROM CLCLBCST, REPLACED THE COST
002300*                   TABLES WITH THE NIGHTS/RATE DERIVATION
002400*    02/09/99  KLF  Y2K REVIEW - SERIAL-DAY MATH ALREADY USES
002500*                   A FULL 4-DIGIT CENTURY, NO CHANGE REQUIRED    HOT0931
002600*    11/30/03  DMS  REJECT RETURN-CD 4 ADDED FOR A CHECK-OUT-     HOT1877
002700*                   DATE NOT STRICTLY AFTER CHECK-IN-DATE
002750*    09/22/15  PJT  RATE DOLLARS/CENTS BREAKOUT ADDED TO THE      HOT2861
002760*                   RETURN-CD 4 DISPLAY SO THE OPERATOR CAN SEE
002770*                   WHAT RATE CAME IN ON A REJECTED BOOKING
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600
003700**** SERIAL-DAY WORK AREAS - ONE PARAGRAPH IS PERFORMED TWICE,
003800**** ONCE FOR THE CHECK-IN DATE, ONCE FOR THE CHECK-OUT DATE
003900 01  WS-CALC-DATE                    PIC 9(8).
004000 01  WS-CALC-DATE-R REDEFINES WS-CALC-DATE.
004100     05  WS-CALC-CCYY                PIC 9(4).
004200     05  WS-CALC-MM                  PIC 9(2).
004300     05  WS-CALC-DD                  PIC 9(2).
004400 01  WS-CALC-SERIAL                  PIC S9(9) COMP.
004500
004600 01  WS-CIN-SERIAL                   PIC S9(9) COMP.
004700 01  WS-COUT-SERIAL                  PIC S9(9) COMP.
004800
004900 01  WS-DIV4                         PIC 9(7) COMP.
005000 01  WS-DIV100                       PIC 9(7) COMP.
005100 01  WS-DIV400                       PIC 9(7) COMP.
005200 01  WS-REM4                         PIC 9(4) COMP.
005300 01  WS-REM100                       PIC 9(4) COMP.
005400 01  WS-REM400                       PIC 9(4) COMP.
005500 01  WS-LEAP-SW                      PIC X(1).
005600     88  WS-LEAP-YEAR                VALUE "Y".
005700
005800**** DAYS BEFORE EACH MONTH IN A NON-LEAP YEAR, JAN THRU DEC
005900 01  MONTH-CUM-DAYS-LIT              PIC X(36) VALUE
006000     "000031059090120151181212243273304334".
006100 01  MONTH-CUM-DAYS-TBL REDEFINES MONTH-CUM-DAYS-LIT.
006200     05  MONTH-CUM-DAYS              PIC 9(3) OCCURS 12 TIMES.
006300
006400 01  WS-NIGHTS-TEMP                  PIC S9(9) COMP.
006500 01  WS-TOTAL-TEMP                   PIC S9(9)V99 COMP-3.
006550
006560**** ALTERNATE VIEW OF THE INCOMING RATE - USED ONLY TO DISPLAY
006570**** THE WHOLE-DOLLAR/CENTS SPLIT WHEN RETURN-CD COMES BACK 4,
006580**** SEE 200-CALC-SERIAL-DAY
006590 01  WS-CALC-RATE                    PIC 9(6)V99.
006595 01  WS-CALC-RATE-R REDEFINES WS-CALC-RATE.
006596     05  WS-CALC-RATE-DOLLARS        PIC 9(6).
006597     05  WS-CALC-RATE-CENTS          PIC 99.
006600
006700 LINKAGE SECTION.
006800 01  BOOKING-CALC-REC.
006900     05  BKGCALC-CHECK-IN-DATE       PIC 9(8).
007000     05  BKGCALC-CHECK-OUT-DATE      PIC 9(8).
007100     05  BKGCALC-PRICE-PER-NIGHT     PIC 9(6)V99.
007200     05  BKGCALC-NIGHTS              PIC 9(4).
007300     05  BKGCALC-TOTAL-AMOUNT        PIC S9(9)V99.
007400
007500 01  RETURN-CD                       PIC S9(4) COMP.
007600
007700 PROCEDURE DIVISION USING BOOKING-CALC-REC, RETURN-CD.
007800     MOVE ZERO TO RETURN-CD.
007900
008000     MOVE BKGCALC-CHECK-IN-DATE TO WS-CALC-DATE.
008100     PERFORM 200-CALC-SERIAL-DAY THRU 200-EXIT.
008200     MOVE WS-CALC-SERIAL TO WS-CIN-SERIAL.
008300
008400     MOVE BKGCALC-CHECK-OUT-DATE TO WS-CALC-DATE.
008500     PERFORM 200-CALC-SERIAL-DAY THRU 200-EXIT.
008600     MOVE WS-CALC-SERIAL TO WS-COUT-SERIAL.
008700
008800     COMPUTE WS-NIGHTS-TEMP = WS-COUT-SERIAL - WS-CIN-SERIAL.
008900
009000     IF WS-NIGHTS-TEMP < 1
009100         MOVE ZERO TO BKGCALC-NIGHTS
009200         MOVE ZERO TO BKGCALC-TOTAL-AMOUNT
009300****  CHECK-OUT-DATE NOT STRICTLY AFTER CHECK-IN-DATE - REJECT
009350         MOVE BKGCALC-PRICE-PER-NIGHT TO WS-CALC-RATE
009360         DISPLAY "BKGCALC REJECT RATE $ " WS-CALC-RATE-DOLLARS
009370             "." WS-CALC-RATE-CENTS
009400         MOVE +4 TO RETURN-CD
009500         GOBACK.
009600
009700     MOVE WS-NIGHTS-TEMP TO BKGCALC-NIGHTS.
009800     COMPUTE BKGCALC-TOTAL-AMOUNT ROUNDED =
009900         WS-NIGHTS-TEMP * BKGCALC-PRICE-PER-NIGHT.
010000
010100     GOBACK.
010200
010300 200-CALC-SERIAL-DAY.
010400**** CLASSIC DAY-SERIAL DERIVATION - CIVIL-CALENDAR DAY COUNT,
010500**** GOOD FOR SUBTRACTING TWO DATES.  NOT A CALENDAR-EPOCH
010600**** JULIAN DAY NUMBER, JUST A MONOTONIC SERIAL.
010700     DIVIDE WS-CALC-CCYY BY 4   GIVING WS-DIV4   REMAINDER WS-REM4.
010800     DIVIDE WS-CALC-CCYY BY 100 GIVING WS-DIV100 REMAINDER WS-REM100.
010900     DIVIDE WS-CALC-CCYY BY 400 GIVING WS-DIV400 REMAINDER WS-REM400.
011000
011100     MOVE "N" TO WS-LEAP-SW.
011200     IF WS-REM4 = 0
011300         IF WS-REM100 NOT = 0 OR WS-REM400 = 0
011400             MOVE "Y" TO WS-LEAP-SW.
011500
011600     COMPUTE WS-CALC-SERIAL =
011700           (WS-CALC-CCYY * 365) + WS-DIV4 - WS-DIV100 + WS-DIV400
011800         + MONTH-CUM-DAYS(WS-CALC-MM) + WS-CALC-DD.
011900
012000     IF WS-LEAP-YEAR AND WS-CALC-MM > 2
012100         ADD 1 TO WS-CALC-SERIAL.
012200
012300 200-EXIT.
012400     EXIT.
