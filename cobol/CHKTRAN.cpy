000100******************************************************************
000200*    CHKTRAN  --  CHECKLIST TRANSACTION RECORD LAYOUT           *
000300*    LINE-SEQUENTIAL INPUT TO CHKUPDT.  CHK-TRAN-CODE IS THE    *
000400*    FIRST BYTE - A=ADD, C=CHANGE, T=TOGGLE, D=DELETE.  ALSO    *
000500*    DOUBLES AS THE BULK-REPLACE DETAIL RECORD WHEN PRECEDED BY *
000600*    A CHK-TRAN-CODE OF "R" (SEE 450-BULK-REPLACE IN CHKUPDT).  *
000700******************************************************************
000800*    CHANGE LOG
000900*    02/11/98  KLF  ORIGINAL LAYOUT, MATCHES CHKMSTR FIELD-FOR-
001000*                   FIELD WITH THE TRAN CODE PREPENDED
001100*    06/02/11  DMS  ADDED THE "R"/BULK-REPLACE-HEADER CODE SO     HOT2588
001200*                   A WHOLE CHECKLIST COULD BE REPLACED IN ONE
001300*                   PASS OF THE TRANSACTION FILE
001400******************************************************************
001500 01  CHECKLIST-TRAN-RECORD.
001600     05  CHK-TRAN-CODE               PIC X(1).
001700         88  CHK-TRAN-ADD            VALUE "A".
001800         88  CHK-TRAN-CHANGE         VALUE "C".
001900         88  CHK-TRAN-TOGGLE         VALUE "T".
002000         88  CHK-TRAN-DELETE         VALUE "D".
002100         88  CHK-TRAN-REPLACE-HDR    VALUE "R".
002200         88  CHK-TRAN-REPLACE-ITEM   VALUE "I".
002300         88  CHK-TRAN-CODE-VALID     VALUES ARE "A", "C", "T",
002400                 "D", "R", "I".
002500     05  CHK-TRAN-ITEM-ID            PIC 9(9).
002600     05  CHK-TRAN-BOOKING-ID         PIC 9(9).
002700     05  CHK-TRAN-ITEM-DESC          PIC X(100).
002800     05  CHK-TRAN-CATEGORY           PIC X(20).
002900****  SPACE MEANS "NOT SUPPLIED ON THE TRANSACTION" - SEE
003000****  200-ADD-ITEM, WHICH DEFAULTS IT TO "N"
003100     05  CHK-TRAN-COMPLETED          PIC X(1).
003200     05  CHK-TRAN-NOTES              PIC X(200).
003300     05  FILLER                      PIC X(21).
