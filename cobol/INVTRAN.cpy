000100******************************************************************
000200*    INVTRAN  --  INVENTORY TRANSACTION RECORD LAYOUT           *
000300*    LINE-SEQUENTIAL INPUT TO INVUPDT.  INV-TRAN-CODE IS THE    *
000400*    FIRST BYTE - A=ADD, C=CHANGE, D=DELETE.                    *
000500******************************************************************
000600*    CHANGE LOG
000700*    03/14/97  RBW  ORIGINAL LAYOUT, MATCHES INVMSTR FIELD-FOR-
000800*                   FIELD WITH THE TRAN CODE PREPENDED
000900*    05/11/08  DMS  ZERO IN INV-TRAN-RESTOCKED-DATE/TIME MEANS    HOT2247
001000*                   "NOT SUPPLIED" - SEE 200-ADD-ITEM IN INVUPDT
001100******************************************************************
001200 01  INVENTORY-TRAN-RECORD.
001300     05  INV-TRAN-CODE               PIC X(1).
001400         88  INV-TRAN-ADD            VALUE "A".
001500         88  INV-TRAN-CHANGE         VALUE "C".
001600         88  INV-TRAN-DELETE         VALUE "D".
001700         88  INV-TRAN-CODE-VALID     VALUES ARE "A", "C", "D".
001800     05  INV-TRAN-INV-ID             PIC 9(9).
001900     05  INV-TRAN-INV-NAME           PIC X(40).
002000     05  INV-TRAN-INV-CATEGORY       PIC X(30).
002100     05  INV-TRAN-QUANTITY           PIC 9(6).
002200     05  INV-TRAN-CURRENT-LEVEL      PIC 9(6).
002300     05  INV-TRAN-MINIMUM-LEVEL      PIC 9(6).
002400     05  INV-TRAN-UNIT               PIC X(10).
002500     05  INV-TRAN-NOTES              PIC X(80).
002600     05  INV-TRAN-RESTOCKED-DATE     PIC 9(8).
002700     05  INV-TRAN-RESTOCKED-TIME     PIC 9(6).
002800     05  FILLER                      PIC X(19).
