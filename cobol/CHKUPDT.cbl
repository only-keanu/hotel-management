000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CHKUPDT.
000300 AUTHOR. K L FARRIS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/11/98.
000600 DATE-COMPILED. 02/11/98.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE ROOM-READINESS CHECKLIST
001300*          MASTER FILE.  EACH ITEM BELONGS TO A BOOKING, BUT
001400*          THE MASTER HAS NO INDEX ON BOOKING-ID, SO AT STARTUP
001500*          WE READ THE ENTIRE BOOKING MASTER ONCE AND BUILD AN
001600*          IN-MEMORY TABLE OF VALID BOOKING-IDS - SEE
001700*          150-BUILD-BKG-TABLE.  EVERY LOOKUP AFTER THAT IS A
001800*          TABLE SCAN, NOT A FILE READ.
001900*
002000*          TRAN-CODE A=ADD, C=CHANGE, T=TOGGLE THE COMPLETED
002100*          FLAG, D=DELETE A SINGLE ITEM.  TRAN-CODE R BEGINS A
002200*          BULK-REPLACE GROUP - EVERY EXISTING ITEM FOR THAT
002300*          BOOKING IS DELETED, THEN THE TRAN-CODE I RECORDS
002400*          THAT FOLLOW ARE INSERTED AS THE NEW CHECKLIST.  SEE
002500*          450-BULK-REPLACE-BKG.
002600*
002700******************************************************************
002800
002900         TRANSACTION FILE         -   DDS0001.CHKTRAN
003000
003100         MASTER FILE (RELATIVE)   -   DDS0001.CHKMSTR
003200         BOOKING MASTER (LOOKUP)  -   DDS0001.BKGMSTR
003300
003400         CONTROL REPORT           -   DDS0001.CHKRPT
003500
003600******************************************************************
003700*    CHANGE LOG
003800*    02/11/98  KLF  ORIGINAL PROGRAM
003900*    02/09/99  KLF  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
004000*                   NO CHANGE REQUIRED
004100*    10/21/09  DMS  CATEGORY VALIDATED AGAINST CHK-CATEGORY-      HOT2409
004200*                   VALID INSTEAD OF JUST BEING COPIED THROUGH
004300*    06/02/11  DMS  ADDED 450-BULK-REPLACE-BKG SO THE WEB         HOT2588
004400*                   CHECKLIST EDITOR COULD POST A WHOLE-BOOKING
004500*                   REPLACEMENT IN ONE TRANSACTION GROUP
004600*    06/02/11  DMS  BOOKING-TABLE LOOKUP USES A PLAIN PERFORM     HOT2588
004700*                   VARYING SCAN, NOT SEARCH ALL - THE TABLE IS
004800*                   BUILT IN RELATIVE-KEY ORDER BUT WE DID NOT
004900*                   WANT TO TRUST THAT TO STAY SORTED FOREVER
004910*    04/14/14  PJT  300-CHANGE-ITEM NEVER MOVED CHK-TRAN-          HOT2788
004920*                   COMPLETED TO COMPLETED - A CHANGE TRAN COULD
004930*                   NOT MARK AN ITEM DONE, ONLY 350-TOGGLE-ITEM
004940*                   COULD. NOW UPDATED THE SAME WAY AS CATEGORY/
004950*                   ITEM-DESC/NOTES
004960*    09/22/15  PJT  300-CHANGE-ITEM WAS SKIPPING CATEGORY/         HOT2861
004970*                   ITEM-DESC/NOTES/COMPLETED WHENEVER THE TRAN
004980*                   CAME IN BLANK FOR THOSE FIELDS - THE WEB
004990*                   EDITOR ALWAYS SENDS ALL FOUR ON A CHANGE, SO
004991*                   ALL FOUR NOW MOVE UNCONDITIONALLY
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS NEXT-PAGE.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT CHK-TRANS
006100     ASSIGN TO UT-S-CHKTRAN
006200       ORGANIZATION IS SEQUENTIAL
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS WS-CHK-TRANS-STATUS.
006500
006600     SELECT CONTROL-REPORT
006700     ASSIGN TO UT-S-CHKRPT
006800       ORGANIZATION IS SEQUENTIAL
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS WS-CHK-RPT-STATUS.
007100
007200     SELECT CHK-MASTER
007300            ASSIGN       TO CHKMSTR
007400            ORGANIZATION IS RELATIVE
007500            ACCESS MODE  IS DYNAMIC
007600            RELATIVE KEY IS WS-CHK-REL-KEY
007700            FILE STATUS  IS WS-CHK-MSTR-STATUS.
007800
007900     SELECT BKG-LOOKUP
008000            ASSIGN       TO BKGMSTR
008100            ORGANIZATION IS RELATIVE
008200            ACCESS MODE  IS SEQUENTIAL
008300            FILE STATUS  IS WS-BKG-LKUP-STATUS.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  CHK-TRANS
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 361 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS CHK-TRANS-FD-REC.
009300 01  CHK-TRANS-FD-REC                 PIC X(361).
009400
009500 FD  CONTROL-REPORT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 132 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS RPT-REC.
010100 01  RPT-REC                          PIC X(132).
010200
010300** RELATIVE FILE - ONE SLOT PER ITEM-ID
010400 FD  CHK-MASTER
010500     RECORD CONTAINS 360 CHARACTERS
010600     DATA RECORD IS CHK-MASTER-FD-REC.
010700 01  CHK-MASTER-FD-REC                PIC X(360).
010800
010900** RELATIVE FILE - READ ONCE, START TO FINISH, TO LOAD THE
011000** BOOKING-ID LOOKUP TABLE - NEVER OPENED RANDOM
011100 FD  BKG-LOOKUP
011200     RECORD CONTAINS 80 CHARACTERS
011300     DATA RECORD IS BKG-LOOKUP-FD-REC.
011400 01  BKG-LOOKUP-FD-REC                PIC X(80).
011500
011600 WORKING-STORAGE SECTION.
011700
011800 01  FILE-STATUS-CODES.
011900     05  WS-CHK-TRANS-STATUS          PIC X(2).
012000         88  CHK-TRANS-OK             VALUE "00".
012100     05  WS-CHK-MSTR-STATUS           PIC X(2).
012200         88  CHK-MSTR-OK              VALUE "00".
012300     05  WS-BKG-LKUP-STATUS           PIC X(2).
012400         88  BKG-LKUP-OK              VALUE "00".
012500     05  WS-CHK-RPT-STATUS            PIC X(2).
012600         88  CHK-RPT-OK               VALUE "00".
012700
012800 01  MORE-CHK-TRANS-SW                PIC X(1) VALUE "Y".
012900     88  NO-MORE-CHK-TRANS            VALUE "N".
013000 01  MORE-CHK-MSTR-SW                 PIC X(1) VALUE "Y".
013100     88  NO-MORE-CHK-MSTR             VALUE "N".
013200 01  MORE-CHK-SCAN-SW                 PIC X(1) VALUE "Y".
013300     88  NO-MORE-CHK-SCAN             VALUE "N".
013400 01  MORE-BKG-LOOKUP-SW               PIC X(1) VALUE "Y".
013500     88  NO-MORE-BKG-LOOKUP           VALUE "N".
013600 01  SKIP-NEXT-READ-SW                PIC X(1) VALUE "N".
013700     88  SKIP-NEXT-READ               VALUE "Y".
013800 01  VALID-ITEM-SW                    PIC X(1) VALUE "N".
013900     88  ITEM-BOOKING-VALID           VALUE "Y".
014000
014100 COPY CHKTRAN.
014200 COPY CHKMSTR.
014300 COPY BKGMSTR.
014400
014500**** IN-MEMORY BOOKING-ID LOOKUP TABLE - LOADED ONCE AT
014600**** STARTUP BY 150-BUILD-BKG-TABLE, SAME IDEA AS THE OLD
014700**** EQUIPMENT TABLE IN PATSRCH, JUST KEYED ON BOOKING-ID
014800 01  BKG-TABLE-AREA.
014900     05  BKG-TABLE-ENTRY OCCURS 2000 TIMES.
015000         10  BKG-TBL-BOOKING-ID       PIC 9(9).
015100 01  BKG-TBL-IDX                      PIC S9(4) COMP VALUE 0.
015200 01  WS-BKG-TABLE-COUNT               PIC S9(4) COMP VALUE 0.
015300 01  WS-LOOKUP-BOOKING-ID             PIC 9(9) VALUE 0.
015400
015500 01  COUNTERS-AND-ACCUMULATORS.
015600     05  TRANS-READ                   PIC S9(7) COMP VALUE 0.
015700     05  ITEMS-ADDED                  PIC S9(7) COMP VALUE 0.
015800     05  ITEMS-CHANGED                 PIC S9(7) COMP VALUE 0.
015900     05  ITEMS-TOGGLED                 PIC S9(7) COMP VALUE 0.
016000     05  ITEMS-DELETED                 PIC S9(7) COMP VALUE 0.
016100     05  ITEMS-REJECTED                PIC S9(7) COMP VALUE 0.
016200
016300 01  WS-CHK-REL-KEY                    PIC 9(9) COMP VALUE 0.
016400 01  WS-CHK-HIGH-KEY                    PIC 9(9) COMP VALUE 0.
016500
016600**** ALTERNATE VIEW OF THE NEXT-KEY COUNTER - USED ONLY TO
016700**** DISPLAY WHICH MILLION-RANGE BAND THE MASTER IS RUNNING IN,
016800**** SEE 000-HOUSEKEEPING
016900 01  WS-REL-KEY-WORK                  PIC 9(9).
017000 01  WS-REL-KEY-WORK-R REDEFINES WS-REL-KEY-WORK.
017100     05  WS-REL-KEY-MILLIONS          PIC 9(3).
017200     05  WS-REL-KEY-UNITS             PIC 9(6).
017300
017400 01  WS-RUN-DATE                      PIC 9(8).
017500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
017600     05  WS-RUN-DATE-CC               PIC 9(2).
017700     05  WS-RUN-DATE-YY               PIC 9(2).
017800     05  WS-RUN-DATE-MM               PIC 9(2).
017900     05  WS-RUN-DATE-DD               PIC 9(2).
018000
018100 01  WS-RUN-TIME                      PIC 9(6).
018200 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.
018300     05  WS-RUN-TIME-HH               PIC 9(2).
018400     05  WS-RUN-TIME-MM               PIC 9(2).
018500     05  WS-RUN-TIME-SS               PIC 9(2).
018600
018700 01  WS-RPT-HDR-LINE.
018800     05  FILLER                       PIC X(46) VALUE
018900         "CHKUPDT - CHECKLIST MAINTENANCE CONTROL REPORT".
019000     05  FILLER                       PIC X(86) VALUE SPACES.
019100
019200 01  WS-RPT-DETAIL-LINE.
019300     05  FILLER                       PIC X(2) VALUE SPACES.
019400     05  RPT-TRAN-TYPE                PIC X(12).
019500     05  FILLER                       PIC X(4) VALUE SPACES.
019600     05  RPT-COUNT                    PIC ZZZ,ZZ9.
019700     05  FILLER                       PIC X(105) VALUE SPACES.
019800
019900 01  WS-RPT-BLANK-LINE.
020000     05  FILLER                       PIC X(132) VALUE SPACES.
020100
020200 COPY ABNDREC.
020300
020400 PROCEDURE DIVISION.
020500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020600     PERFORM 100-MAINLINE THRU 100-EXIT
020700             UNTIL NO-MORE-CHK-TRANS.
020800     PERFORM 600-CONTROL-REPORT THRU 600-EXIT.
020900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
021000     MOVE +0 TO RETURN-CODE.
021100     GOBACK.
021200
021300 000-HOUSEKEEPING.
021400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021500     DISPLAY "******** BEGIN JOB CHKUPDT ********".
021600     ACCEPT WS-RUN-DATE FROM DATE.
021700     ACCEPT WS-RUN-TIME FROM TIME.
021800     OPEN INPUT CHK-TRANS.
021900     OPEN OUTPUT CONTROL-REPORT.
022000     OPEN I-O CHK-MASTER.
022100     OPEN INPUT BKG-LOOKUP.
022200     PERFORM 150-BUILD-BKG-TABLE THRU 150-EXIT.
022300     CLOSE BKG-LOOKUP.
022400     DISPLAY "BOOKING LOOKUP TABLE LOADED " WS-BKG-TABLE-COUNT.
022500     PERFORM 170-FIND-HIGH-KEY THRU 170-EXIT.
022600     MOVE WS-CHK-HIGH-KEY TO WS-REL-KEY-WORK.
022700     DISPLAY "CHK-MASTER KEY RANGE BAND " WS-REL-KEY-MILLIONS.
022800     PERFORM 110-READ-CHK-TRANS THRU 110-EXIT.
022900 000-EXIT.
023000     EXIT.
023100
023200 150-BUILD-BKG-TABLE.
023300     MOVE ZERO TO WS-BKG-TABLE-COUNT.
023400     MOVE "Y" TO MORE-BKG-LOOKUP-SW.
023500     PERFORM 160-READ-NEXT-BKG-LOOKUP THRU 160-EXIT
023600             UNTIL NO-MORE-BKG-LOOKUP.
023700 150-EXIT.
023800     EXIT.
023900
024000 160-READ-NEXT-BKG-LOOKUP.
024100     READ BKG-LOOKUP INTO BOOKING-MASTER-RECORD
024200         AT END
024300             MOVE "N" TO MORE-BKG-LOOKUP-SW
024400         NOT AT END
024500             ADD 1 TO WS-BKG-TABLE-COUNT
024600             MOVE BOOKING-ID IN BOOKING-MASTER-RECORD TO
024700                 BKG-TBL-BOOKING-ID (WS-BKG-TABLE-COUNT)
024800     END-READ.
024900 160-EXIT.
025000     EXIT.
025100
025200 170-FIND-HIGH-KEY.
025300     MOVE ZERO TO WS-CHK-HIGH-KEY.
025400     MOVE "Y" TO MORE-CHK-MSTR-SW.
025500     PERFORM 175-READ-NEXT-CHK-MSTR THRU 175-EXIT
025600             UNTIL NO-MORE-CHK-MSTR.
025700 170-EXIT.
025800     EXIT.
025900
026000 175-READ-NEXT-CHK-MSTR.
026100     READ CHK-MASTER NEXT RECORD INTO CHECKLIST-MASTER-RECORD
026200         AT END
026300             MOVE "N" TO MORE-CHK-MSTR-SW
026400         NOT AT END
026500             IF ITEM-ID > WS-CHK-HIGH-KEY
026600                 MOVE ITEM-ID TO WS-CHK-HIGH-KEY
026700             END-IF
026800     END-READ.
026900 175-EXIT.
027000     EXIT.
027100
027200 100-MAINLINE.
027300     MOVE "100-MAINLINE" TO PARA-NAME.
027400     EVALUATE TRUE
027500         WHEN CHK-TRAN-ADD
027600             PERFORM 200-ADD-ITEM THRU 200-EXIT
027700         WHEN CHK-TRAN-CHANGE
027800             PERFORM 300-CHANGE-ITEM THRU 300-EXIT
027900         WHEN CHK-TRAN-TOGGLE
028000             PERFORM 350-TOGGLE-ITEM THRU 350-EXIT
028100         WHEN CHK-TRAN-DELETE
028200             PERFORM 400-DELETE-ITEM THRU 400-EXIT
028300         WHEN CHK-TRAN-REPLACE-HDR
028400             PERFORM 450-BULK-REPLACE-BKG THRU 450-EXIT
028500         WHEN OTHER
028600             MOVE "** INVALID CHK-TRAN-CODE" TO ABEND-REASON
028700             MOVE CHK-TRAN-CODE TO ACTUAL-VAL
028800             GO TO 1000-ABEND-RTN
028900     END-EVALUATE.
029000     IF SKIP-NEXT-READ
029100         MOVE "N" TO SKIP-NEXT-READ-SW
029200     ELSE
029300         PERFORM 110-READ-CHK-TRANS THRU 110-EXIT
029400     END-IF.
029500 100-EXIT.
029600     EXIT.
029700
029800 110-READ-CHK-TRANS.
029900     MOVE "110-READ-CHK-TRANS" TO PARA-NAME.
030000     READ CHK-TRANS INTO CHECKLIST-TRAN-RECORD
030100         AT END
030200             MOVE "N" TO MORE-CHK-TRANS-SW
030300         NOT AT END
030400             ADD 1 TO TRANS-READ
030500     END-READ.
030600 110-EXIT.
030700     EXIT.
030800
030900 200-ADD-ITEM.
031000     MOVE "200-ADD-ITEM" TO PARA-NAME.
031100     MOVE CHK-TRAN-BOOKING-ID TO WS-LOOKUP-BOOKING-ID.
031200     PERFORM 210-LOOKUP-BOOKING THRU 210-EXIT.
031300     IF NOT ITEM-BOOKING-VALID
031400         ADD 1 TO ITEMS-REJECTED
031500         GO TO 200-EXIT
031600     END-IF.
031700     MOVE CHK-TRAN-CATEGORY TO CATEGORY.
031800     IF NOT CHK-CATEGORY-VALID
031900         ADD 1 TO ITEMS-REJECTED
032000         GO TO 200-EXIT
032100     END-IF.
032200     ADD 1 TO WS-CHK-HIGH-KEY.
032300     MOVE WS-CHK-HIGH-KEY TO ITEM-ID.
032400     MOVE WS-CHK-HIGH-KEY TO WS-CHK-REL-KEY.
032500     MOVE CHK-TRAN-BOOKING-ID TO
032600         BOOKING-ID IN CHECKLIST-MASTER-RECORD.
032700     MOVE CHK-TRAN-ITEM-DESC TO ITEM-DESC.
032800     IF CHK-TRAN-COMPLETED = SPACE
032900         MOVE "N" TO COMPLETED
033000     ELSE
033100         MOVE CHK-TRAN-COMPLETED TO COMPLETED
033200     END-IF.
033300     MOVE CHK-TRAN-NOTES TO NOTES.
033400     WRITE CHK-MASTER-FD-REC FROM CHECKLIST-MASTER-RECORD
033500         INVALID KEY
033600             MOVE "** PROBLEM WRITING CHK-MASTER" TO ABEND-REASON
033700             MOVE WS-CHK-MSTR-STATUS TO EXPECTED-VAL
033800             GO TO 1000-ABEND-RTN
033900     END-WRITE.
034000     ADD 1 TO ITEMS-ADDED.
034100 200-EXIT.
034200     EXIT.
034300
034400 210-LOOKUP-BOOKING.
034500     MOVE "N" TO VALID-ITEM-SW.
034600     PERFORM 215-SCAN-BKG-TABLE THRU 215-EXIT
034700         VARYING BKG-TBL-IDX FROM 1 BY 1
034800         UNTIL BKG-TBL-IDX > WS-BKG-TABLE-COUNT
034900            OR ITEM-BOOKING-VALID.
035000 210-EXIT.
035100     EXIT.
035200
035300 215-SCAN-BKG-TABLE.
035400     IF BKG-TBL-BOOKING-ID (BKG-TBL-IDX) = WS-LOOKUP-BOOKING-ID
035500         MOVE "Y" TO VALID-ITEM-SW
035600     END-IF.
035700 215-EXIT.
035800     EXIT.
035900
036000 300-CHANGE-ITEM.
036100     MOVE "300-CHANGE-ITEM" TO PARA-NAME.
036200     MOVE CHK-TRAN-ITEM-ID TO WS-CHK-REL-KEY.
036300     READ CHK-MASTER INTO CHECKLIST-MASTER-RECORD
036400         INVALID KEY
036500             ADD 1 TO ITEMS-REJECTED
036600             GO TO 300-EXIT
036700     END-READ.
036800     MOVE CHK-TRAN-CATEGORY TO CATEGORY.
036900     IF NOT CHK-CATEGORY-VALID
037000         ADD 1 TO ITEMS-REJECTED
037100         GO TO 300-EXIT
037200     END-IF.
037500     MOVE CHK-TRAN-ITEM-DESC TO ITEM-DESC.
037800     MOVE CHK-TRAN-NOTES TO NOTES.
038050     MOVE CHK-TRAN-COMPLETED TO COMPLETED.
038100     REWRITE CHK-MASTER-FD-REC FROM CHECKLIST-MASTER-RECORD
038200         INVALID KEY
038300             MOVE "** PROBLEM REWRITING CHK-MASTER" TO ABEND-REASON
038400             MOVE WS-CHK-MSTR-STATUS TO EXPECTED-VAL
038500             GO TO 1000-ABEND-RTN
038600     END-REWRITE.
038700     ADD 1 TO ITEMS-CHANGED.
038800 300-EXIT.
038900     EXIT.
039000
039100 350-TOGGLE-ITEM.
039200     MOVE "350-TOGGLE-ITEM" TO PARA-NAME.
039300     MOVE CHK-TRAN-ITEM-ID TO WS-CHK-REL-KEY.
039400     READ CHK-MASTER INTO CHECKLIST-MASTER-RECORD
039500         INVALID KEY
039600             ADD 1 TO ITEMS-REJECTED
039700             GO TO 350-EXIT
039800     END-READ.
039900     IF CHK-COMPLETE
040000         MOVE "N" TO COMPLETED
040100     ELSE
040200         MOVE "Y" TO COMPLETED
040300     END-IF.
040400     REWRITE CHK-MASTER-FD-REC FROM CHECKLIST-MASTER-RECORD
040500         INVALID KEY
040600             MOVE "** PROBLEM REWRITING CHK-MASTER" TO ABEND-REASON
040700             MOVE WS-CHK-MSTR-STATUS TO EXPECTED-VAL
040800             GO TO 1000-ABEND-RTN
040900     END-REWRITE.
041000     ADD 1 TO ITEMS-TOGGLED.
041100 350-EXIT.
041200     EXIT.
041300
041400 400-DELETE-ITEM.
041500     MOVE "400-DELETE-ITEM" TO PARA-NAME.
041600     MOVE CHK-TRAN-ITEM-ID TO WS-CHK-REL-KEY.
041700     DELETE CHK-MASTER
041800         INVALID KEY
041900             ADD 1 TO ITEMS-REJECTED
042000             GO TO 400-EXIT
042100     END-DELETE.
042200     ADD 1 TO ITEMS-DELETED.
042300 400-EXIT.
042400     EXIT.
042500
042600 450-BULK-REPLACE-BKG.
042700     MOVE "450-BULK-REPLACE-BKG" TO PARA-NAME.
042800     MOVE CHK-TRAN-BOOKING-ID TO WS-LOOKUP-BOOKING-ID.
042900     PERFORM 210-LOOKUP-BOOKING THRU 210-EXIT.
043000     IF ITEM-BOOKING-VALID
043100         PERFORM 470-DELETE-BKG-ITEMS THRU 470-EXIT
043200     ELSE
043300         ADD 1 TO ITEMS-REJECTED
043400     END-IF.
043500     PERFORM 110-READ-CHK-TRANS THRU 110-EXIT.
043600     PERFORM 480-ADD-REPLACE-GROUP THRU 480-EXIT
043700         UNTIL NO-MORE-CHK-TRANS OR NOT CHK-TRAN-REPLACE-ITEM.
043800     MOVE "Y" TO SKIP-NEXT-READ-SW.
043900 450-EXIT.
044000     EXIT.
044100
044200 470-DELETE-BKG-ITEMS.
044300     MOVE 1 TO WS-CHK-REL-KEY.
044400     START CHK-MASTER KEY IS NOT LESS THAN WS-CHK-REL-KEY
044500         INVALID KEY
044600             GO TO 470-EXIT
044700     END-START.
044800     MOVE "Y" TO MORE-CHK-SCAN-SW.
044900     PERFORM 475-DELETE-IF-MATCH THRU 475-EXIT
045000             UNTIL NO-MORE-CHK-SCAN.
045100 470-EXIT.
045200     EXIT.
045300
045400 475-DELETE-IF-MATCH.
045500     READ CHK-MASTER NEXT RECORD INTO CHECKLIST-MASTER-RECORD
045600         AT END
045700             MOVE "N" TO MORE-CHK-SCAN-SW
045800         NOT AT END
045900             IF BOOKING-ID IN CHECKLIST-MASTER-RECORD
046000                     = WS-LOOKUP-BOOKING-ID
046100                 DELETE CHK-MASTER
046200                     INVALID KEY
046300                         MOVE "** PROBLEM DELETING CHK-MASTER"
046400                             TO ABEND-REASON
046500                         GO TO 1000-ABEND-RTN
046600                 END-DELETE
046700                 ADD 1 TO ITEMS-DELETED
046800             END-IF
046900     END-READ.
047000 475-EXIT.
047100     EXIT.
047200
047300 480-ADD-REPLACE-GROUP.
047400     IF ITEM-BOOKING-VALID
047500         PERFORM 490-ADD-REPLACE-ITEM THRU 490-EXIT
047600     END-IF.
047700     PERFORM 110-READ-CHK-TRANS THRU 110-EXIT.
047800 480-EXIT.
047900     EXIT.
048000
048100 490-ADD-REPLACE-ITEM.
048200     MOVE CHK-TRAN-CATEGORY TO CATEGORY.
048300     IF NOT CHK-CATEGORY-VALID
048400         ADD 1 TO ITEMS-REJECTED
048500         GO TO 490-EXIT
048600     END-IF.
048700     ADD 1 TO WS-CHK-HIGH-KEY.
048800     MOVE WS-CHK-HIGH-KEY TO ITEM-ID.
048900     MOVE WS-CHK-HIGH-KEY TO WS-CHK-REL-KEY.
049000     MOVE WS-LOOKUP-BOOKING-ID TO
049100         BOOKING-ID IN CHECKLIST-MASTER-RECORD.
049200     MOVE CHK-TRAN-ITEM-DESC TO ITEM-DESC.
049300     IF CHK-TRAN-COMPLETED = SPACE
049400         MOVE "N" TO COMPLETED
049500     ELSE
049600         MOVE CHK-TRAN-COMPLETED TO COMPLETED
049700     END-IF.
049800     MOVE CHK-TRAN-NOTES TO NOTES.
049900     WRITE CHK-MASTER-FD-REC FROM CHECKLIST-MASTER-RECORD
050000         INVALID KEY
050100             MOVE "** PROBLEM WRITING CHK-MASTER" TO ABEND-REASON
050200             MOVE WS-CHK-MSTR-STATUS TO EXPECTED-VAL
050300             GO TO 1000-ABEND-RTN
050400     END-WRITE.
050500     ADD 1 TO ITEMS-ADDED.
050600 490-EXIT.
050700     EXIT.
050800
050900 600-CONTROL-REPORT.
051000     MOVE "600-CONTROL-REPORT" TO PARA-NAME.
051100     WRITE RPT-REC FROM WS-RPT-HDR-LINE
051200         AFTER ADVANCING NEXT-PAGE.
051300     WRITE RPT-REC FROM WS-RPT-BLANK-LINE.
051400
051500     MOVE "ADDED" TO RPT-TRAN-TYPE.
051600     MOVE ITEMS-ADDED TO RPT-COUNT.
051700     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
051800
051900     MOVE "CHANGED" TO RPT-TRAN-TYPE.
052000     MOVE ITEMS-CHANGED TO RPT-COUNT.
052100     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
052200
052300     MOVE "TOGGLED" TO RPT-TRAN-TYPE.
052400     MOVE ITEMS-TOGGLED TO RPT-COUNT.
052500     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
052600
052700     MOVE "DELETED" TO RPT-TRAN-TYPE.
052800     MOVE ITEMS-DELETED TO RPT-COUNT.
052900     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
053000
053100     MOVE "REJECTED" TO RPT-TRAN-TYPE.
053200     MOVE ITEMS-REJECTED TO RPT-COUNT.
053300     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
053400
053500     DISPLAY "CHK TRANS READ    " TRANS-READ.
053600     DISPLAY "CHK ADDED         " ITEMS-ADDED.
053700     DISPLAY "CHK CHANGED       " ITEMS-CHANGED.
053800     DISPLAY "CHK TOGGLED       " ITEMS-TOGGLED.
053900     DISPLAY "CHK DELETED       " ITEMS-DELETED.
054000     DISPLAY "CHK REJECTED      " ITEMS-REJECTED.
054100 600-EXIT.
054200     EXIT.
054300
054400 700-CLOSE-FILES.
054500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
054600     CLOSE CHK-TRANS, CHK-MASTER, CONTROL-REPORT.
054700     DISPLAY "******** NORMAL END OF JOB CHKUPDT ********".
054800 700-EXIT.
054900     EXIT.
055000
055100 1000-ABEND-RTN.
055200     WRITE RPT-REC FROM ABEND-REC.
055300     CLOSE CHK-TRANS, CHK-MASTER, CONTROL-REPORT.
055400     DISPLAY "*** ABNORMAL END OF JOB-CHKUPDT ***" UPON CONSOLE.
055500     DIVIDE ZERO-VAL INTO ONE-VAL.
