000100******************************************************************
000200*    BKGMSTR  --  BOOKING MASTER RECORD LAYOUT                  *
000300*    ONE RECORD PER RESERVATION ON FILE.  RELATIVE-ORGANIZED    *
000400*    MASTER, BKG-BOOKING-ID DOUBLES AS THE RELATIVE RECORD      *
000500*    NUMBER.  LINKS A GUEST-MASTER AND A ROOM-MASTER RECORD.    *
000600******************************************************************
000700*    CHANGE LOG
000800*    05/20/96  RBW  ORIGINAL LAYOUT FOR BOOKING MAINTENANCE RUN
000900*    02/09/99  KLF  Y2K REVIEW - CHECK-IN/CHECK-OUT DATES ARE
001000*                   ALREADY CCYYMMDD, NO CHANGE REQUIRED
001100*    09/03/07  DMS  ADDED CHECK-IN-DATE-R / CHECK-OUT-DATE-R      HOT2203
001200*                   REDEFINES SO BKGCALC COULD PICK APART THE
001300*                   CENTURY/YEAR/MONTH/DAY WITHOUT UNSTRING
001400******************************************************************
001500 01  BOOKING-MASTER-RECORD.
001600     05  BOOKING-ID                  PIC 9(9).
001700     05  GUEST-ID                    PIC 9(9).
001800     05  ROOM-ID                     PIC 9(9).
001900     05  CHECK-IN-DATE                PIC 9(8).
002000     05  CHECK-IN-DATE-R REDEFINES CHECK-IN-DATE.
002100         10  CHECK-IN-CCYY           PIC 9(4).
002200         10  CHECK-IN-MM             PIC 9(2).
002300         10  CHECK-IN-DD             PIC 9(2).
002400     05  CHECK-OUT-DATE               PIC 9(8).
002500     05  CHECK-OUT-DATE-R REDEFINES CHECK-OUT-DATE.
002600         10  CHECK-OUT-CCYY          PIC 9(4).
002700         10  CHECK-OUT-MM            PIC 9(2).
002800         10  CHECK-OUT-DD            PIC 9(2).
002900     05  NIGHTS                      PIC 9(4).
003000     05  TOTAL-AMOUNT                PIC S9(9)V99.
003100     05  FILLER                      PIC X(22).
