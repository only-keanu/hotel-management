000100******************************************************************
000200*    GSTTRAN  --  GUEST TRANSACTION RECORD LAYOUT               *
000300*    LINE-SEQUENTIAL INPUT TO GSTUPDT.  GST-TRAN-CODE IS THE    *
000400*    FIRST BYTE OF EVERY RECORD - A=ADD, C=CHANGE, D=DELETE.    *
000500******************************************************************
000600*    CHANGE LOG
000700*    04/02/96  RBW  ORIGINAL LAYOUT, MATCHES GSTMSTR FIELD-FOR-
000800*                   FIELD WITH THE TRAN CODE PREPENDED
000900*    11/18/97  RBW  WIDENED FULL-NAME TO X(40), WAS X(30)         HOT1102
001000******************************************************************
001100 01  GUEST-TRAN-RECORD.
001200     05  GST-TRAN-CODE               PIC X(1).
001300         88  GST-TRAN-ADD            VALUE "A".
001400         88  GST-TRAN-CHANGE         VALUE "C".
001500         88  GST-TRAN-DELETE         VALUE "D".
001600         88  GST-TRAN-CODE-VALID     VALUES ARE "A", "C", "D".
001700     05  GST-TRAN-GUEST-ID           PIC 9(9).
001800     05  GST-TRAN-FULL-NAME          PIC X(40).
001900     05  GST-TRAN-EMAIL              PIC X(50).
002000     05  GST-TRAN-PHONE              PIC X(20).
002100     05  FILLER                      PIC X(31).
