000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RMUPDT.
000300 AUTHOR. R B WEEMS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/09/96.
000600 DATE-COMPILED. 04/09/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE ROOM MASTER FILE FROM A
001300*          NIGHTLY ROOM TRANSACTION FILE PRODUCED BY THE
001400*          PROPERTY-MANAGEMENT FRONT END.
001500*
001600*          EACH TRANSACTION IS CODED A=ADD, C=CHANGE, OR
001700*          D=DELETE.  ON ADD, IS-AVAILABLE DEFAULTS TO "N" WHEN
001800*          NOT SUPPLIED ON THE TRANSACTION - A ROOM IS NOT
001900*          BOOKABLE UNTIL SOMEONE SAYS SO.
002000*
002100*          A CONTROL-TOTAL REPORT OF ADDED/CHANGED/DELETED/
002200*          NOT-FOUND COUNTS IS PRINTED AT END OF RUN.
002300*
002400******************************************************************
002500
002600         TRANSACTION FILE         -   DDS0001.RMTRAN
002700
002800         MASTER FILE (RELATIVE)   -   DDS0001.RMMSTR
002900
003000         CONTROL REPORT           -   DDS0001.RMRPT
003100
003200******************************************************************
003300*    CHANGE LOG
003400*    04/09/96  RBW  ORIGINAL PROGRAM - COPIED GSTUPDT'S SHAPE,
003500*                   SUBSTITUTED THE ROOM RECORD
003600*    02/09/99  KLF  Y2K REVIEW - NO DATE FIELDS ON ROOM-MASTER,   HOT0931
003700*                   NO CHANGE REQUIRED
003800*    07/14/06  DMS  CHANGE-ROOM NO LONGER CLOBBERS IS-AVAILABLE   HOT2118
003900*                   WHEN THE TRANSACTION LEAVES IT BLANK - FRONT
004000*                   DESK WAS ACCIDENTALLY RE-OPENING CLOSED ROOMS
004100*    08/30/10  DMS  KEY-RANGE BAND DISPLAY ADDED FOR CAPACITY     HOT2511
004200*                   PLANNING, SEE 000-HOUSEKEEPING
004210*    09/22/15  PJT  REVERSED HOT2118 - THE WEB EDITOR NOW ALWAYS   HOT2861
004220*                   SENDS IS-AVAILABLE ON A CHANGE TRAN (IT IS A
004230*                   CHECKBOX, NOT A BLANK-MEANS-SKIP FIELD), SO
004240*                   300-CHANGE-ROOM MOVES IT UNCONDITIONALLY AGAIN
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS NEXT-PAGE.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT RM-TRANS
005400     ASSIGN TO UT-S-RMTRAN
005500       ORGANIZATION IS SEQUENTIAL
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS WS-RM-TRANS-STATUS.
005800
005900     SELECT CONTROL-REPORT
006000     ASSIGN TO UT-S-RMRPT
006100       ORGANIZATION IS SEQUENTIAL
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS WS-RM-RPT-STATUS.
006400
006500     SELECT RM-MASTER
006600            ASSIGN       TO RMMSTR
006700            ORGANIZATION IS RELATIVE
006800            ACCESS MODE  IS DYNAMIC
006900            RELATIVE KEY IS WS-RM-REL-KEY
007000            FILE STATUS  IS WS-RM-MSTR-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  RM-TRANS
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 61 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS RM-TRANS-FD-REC.
008000 01  RM-TRANS-FD-REC                  PIC X(61).
008100
008200 FD  CONTROL-REPORT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 132 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS RPT-REC.
008800 01  RPT-REC                          PIC X(132).
008900
009000** RELATIVE FILE - ONE SLOT PER ROOM-ID
009100 FD  RM-MASTER
009200     RECORD CONTAINS 60 CHARACTERS
009300     DATA RECORD IS RM-MASTER-FD-REC.
009400 01  RM-MASTER-FD-REC                 PIC X(60).
009500
009600 WORKING-STORAGE SECTION.
009700
009800 01  FILE-STATUS-CODES.
009900     05  WS-RM-TRANS-STATUS           PIC X(2).
010000         88  RM-TRANS-OK              VALUE "00".
010100     05  WS-RM-MSTR-STATUS            PIC X(2).
010200         88  RM-MSTR-OK               VALUE "00".
010300     05  WS-RM-RPT-STATUS             PIC X(2).
010400         88  RM-RPT-OK                VALUE "00".
010500
010600 01  MORE-RM-TRANS-SW                 PIC X(1) VALUE "Y".
010700     88  NO-MORE-RM-TRANS             VALUE "N".
010800 01  MORE-RM-MSTR-SW                  PIC X(1) VALUE "Y".
010900     88  NO-MORE-RM-MSTR              VALUE "N".
011000
011100 COPY RMTRAN.
011200 COPY RMMSTR.
011300
011400 01  COUNTERS-AND-ACCUMULATORS.
011500     05  TRANS-READ                   PIC S9(7) COMP VALUE 0.
011600     05  ROOMS-ADDED                  PIC S9(7) COMP VALUE 0.
011700     05  ROOMS-CHANGED                PIC S9(7) COMP VALUE 0.
011800     05  ROOMS-DELETED                PIC S9(7) COMP VALUE 0.
011900     05  ROOMS-NOT-FOUND              PIC S9(7) COMP VALUE 0.
012000
012100 01  WS-RM-REL-KEY                    PIC 9(9) COMP VALUE 0.
012200 01  WS-RM-HIGH-KEY                   PIC 9(9) COMP VALUE 0.
012300
012400**** ALTERNATE VIEW OF THE NEXT-KEY COUNTER - USED ONLY TO
012500**** DISPLAY WHICH MILLION-RANGE BAND THE MASTER IS RUNNING IN,
012600**** SEE 000-HOUSEKEEPING
012700 01  WS-REL-KEY-WORK                  PIC 9(9).
012800 01  WS-REL-KEY-WORK-R REDEFINES WS-REL-KEY-WORK.
012900     05  WS-REL-KEY-MILLIONS          PIC 9(3).
013000     05  WS-REL-KEY-UNITS             PIC 9(6).
013100
013200 01  WS-RUN-DATE                      PIC 9(8).
013300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
013400     05  WS-RUN-DATE-CC               PIC 9(2).
013500     05  WS-RUN-DATE-YY               PIC 9(2).
013600     05  WS-RUN-DATE-MM               PIC 9(2).
013700     05  WS-RUN-DATE-DD               PIC 9(2).
013800
013900 01  WS-RUN-TIME                      PIC 9(6).
014000 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.
014100     05  WS-RUN-TIME-HH               PIC 9(2).
014200     05  WS-RUN-TIME-MM               PIC 9(2).
014300     05  WS-RUN-TIME-SS               PIC 9(2).
014400
014500 01  WS-RPT-HDR-LINE.
014600     05  FILLER                       PIC X(40) VALUE
014700         "RMUPDT - ROOM MAINTENANCE CONTROL REPORT".
014800     05  FILLER                       PIC X(92) VALUE SPACES.
014900
015000 01  WS-RPT-DETAIL-LINE.
015100     05  FILLER                       PIC X(2) VALUE SPACES.
015200     05  RPT-TRAN-TYPE                PIC X(12).
015300     05  FILLER                       PIC X(4) VALUE SPACES.
015400     05  RPT-COUNT                    PIC ZZZ,ZZ9.
015500     05  FILLER                       PIC X(105) VALUE SPACES.
015600
015700 01  WS-RPT-BLANK-LINE.
015800     05  FILLER                       PIC X(132) VALUE SPACES.
015900
016000 COPY ABNDREC.
016100
016200 PROCEDURE DIVISION.
016300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016400     PERFORM 100-MAINLINE THRU 100-EXIT
016500             UNTIL NO-MORE-RM-TRANS.
016600     PERFORM 600-CONTROL-REPORT THRU 600-EXIT.
016700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
016800     MOVE +0 TO RETURN-CODE.
016900     GOBACK.
017000
017100 000-HOUSEKEEPING.
017200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017300     DISPLAY "******** BEGIN JOB RMUPDT ********".
017400     ACCEPT WS-RUN-DATE FROM DATE.
017500     ACCEPT WS-RUN-TIME FROM TIME.
017600     OPEN INPUT RM-TRANS.
017700     OPEN OUTPUT CONTROL-REPORT.
017800     OPEN I-O RM-MASTER.
017900     PERFORM 150-FIND-HIGH-KEY THRU 150-EXIT.
018000     MOVE WS-RM-HIGH-KEY TO WS-REL-KEY-WORK.
018100     DISPLAY "RM-MASTER KEY RANGE BAND " WS-REL-KEY-MILLIONS.
018200     PERFORM 110-READ-RM-TRANS THRU 110-EXIT.
018300 000-EXIT.
018400     EXIT.
018500
018600 150-FIND-HIGH-KEY.
018700     MOVE ZERO TO WS-RM-HIGH-KEY.
018800     MOVE "Y" TO MORE-RM-MSTR-SW.
018900     PERFORM 160-READ-NEXT-RM-MSTR THRU 160-EXIT
019000             UNTIL NO-MORE-RM-MSTR.
019100 150-EXIT.
019200     EXIT.
019300
019400 160-READ-NEXT-RM-MSTR.
019500     READ RM-MASTER NEXT RECORD INTO ROOM-MASTER-RECORD
019600         AT END
019700             MOVE "N" TO MORE-RM-MSTR-SW
019800         NOT AT END
019900             IF ROOM-ID > WS-RM-HIGH-KEY
020000                 MOVE ROOM-ID TO WS-RM-HIGH-KEY
020100             END-IF
020200     END-READ.
020300 160-EXIT.
020400     EXIT.
020500
020600 100-MAINLINE.
020700     MOVE "100-MAINLINE" TO PARA-NAME.
020800     EVALUATE TRUE
020900         WHEN RM-TRAN-ADD
021000             PERFORM 200-ADD-ROOM THRU 200-EXIT
021100         WHEN RM-TRAN-CHANGE
021200             PERFORM 300-CHANGE-ROOM THRU 300-EXIT
021300         WHEN RM-TRAN-DELETE
021400             PERFORM 400-DELETE-ROOM THRU 400-EXIT
021500         WHEN OTHER
021600             MOVE "** INVALID RM-TRAN-CODE" TO ABEND-REASON
021700             MOVE RM-TRAN-CODE TO ACTUAL-VAL
021800             GO TO 1000-ABEND-RTN
021900     END-EVALUATE.
022000     PERFORM 110-READ-RM-TRANS THRU 110-EXIT.
022100 100-EXIT.
022200     EXIT.
022300
022400 110-READ-RM-TRANS.
022500     MOVE "110-READ-RM-TRANS" TO PARA-NAME.
022600     READ RM-TRANS INTO ROOM-TRAN-RECORD
022700         AT END
022800             MOVE "N" TO MORE-RM-TRANS-SW
022900         NOT AT END
023000             ADD 1 TO TRANS-READ
023100     END-READ.
023200 110-EXIT.
023300     EXIT.
023400
023500 200-ADD-ROOM.
023600     MOVE "200-ADD-ROOM" TO PARA-NAME.
023700     ADD 1 TO WS-RM-HIGH-KEY.
023800     MOVE WS-RM-HIGH-KEY TO ROOM-ID.
023900     MOVE WS-RM-HIGH-KEY TO WS-RM-REL-KEY.
024000     MOVE RM-TRAN-ROOM-TYPE TO ROOM-TYPE.
024100     MOVE RM-TRAN-PRICE-PER-NIGHT TO PRICE-PER-NIGHT.
024200     IF RM-TRAN-IS-AVAILABLE = SPACE
024300         MOVE "N" TO IS-AVAILABLE
024400     ELSE
024500         MOVE RM-TRAN-IS-AVAILABLE TO IS-AVAILABLE
024600     END-IF.
024700     WRITE RM-MASTER-FD-REC FROM ROOM-MASTER-RECORD
024800         INVALID KEY
024900             MOVE "** PROBLEM WRITING RM-MASTER" TO ABEND-REASON
025000             MOVE WS-RM-MSTR-STATUS TO EXPECTED-VAL
025100             GO TO 1000-ABEND-RTN
025200     END-WRITE.
025300     ADD 1 TO ROOMS-ADDED.
025400 200-EXIT.
025500     EXIT.
025600
025700 300-CHANGE-ROOM.
025800     MOVE "300-CHANGE-ROOM" TO PARA-NAME.
025900     MOVE RM-TRAN-ROOM-ID TO WS-RM-REL-KEY.
026000     READ RM-MASTER INTO ROOM-MASTER-RECORD
026100         INVALID KEY
026200             ADD 1 TO ROOMS-NOT-FOUND
026300             GO TO 300-EXIT
026400     END-READ.
026500     MOVE RM-TRAN-ROOM-TYPE TO ROOM-TYPE.
026600     MOVE RM-TRAN-PRICE-PER-NIGHT TO PRICE-PER-NIGHT.
026700     MOVE RM-TRAN-IS-AVAILABLE TO IS-AVAILABLE.
027000     REWRITE RM-MASTER-FD-REC FROM ROOM-MASTER-RECORD
027100         INVALID KEY
027200             MOVE "** PROBLEM REWRITING RM-MASTER" TO ABEND-REASON
027300             MOVE WS-RM-MSTR-STATUS TO EXPECTED-VAL
027400             GO TO 1000-ABEND-RTN
027500     END-REWRITE.
027600     ADD 1 TO ROOMS-CHANGED.
027700 300-EXIT.
027800     EXIT.
027900
028000 400-DELETE-ROOM.
028100     MOVE "400-DELETE-ROOM" TO PARA-NAME.
028200     MOVE RM-TRAN-ROOM-ID TO WS-RM-REL-KEY.
028300     DELETE RM-MASTER
028400         INVALID KEY
028500             ADD 1 TO ROOMS-NOT-FOUND
028600             GO TO 400-EXIT
028700     END-DELETE.
028800     ADD 1 TO ROOMS-DELETED.
028900 400-EXIT.
029000     EXIT.
029100
029200 600-CONTROL-REPORT.
029300     MOVE "600-CONTROL-REPORT" TO PARA-NAME.
029400     WRITE RPT-REC FROM WS-RPT-HDR-LINE
029500         AFTER ADVANCING NEXT-PAGE.
029600     WRITE RPT-REC FROM WS-RPT-BLANK-LINE.
029700
029800     MOVE "ADDED" TO RPT-TRAN-TYPE.
029900     MOVE ROOMS-ADDED TO RPT-COUNT.
030000     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
030100
030200     MOVE "CHANGED" TO RPT-TRAN-TYPE.
030300     MOVE ROOMS-CHANGED TO RPT-COUNT.
030400     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
030500
030600     MOVE "DELETED" TO RPT-TRAN-TYPE.
030700     MOVE ROOMS-DELETED TO RPT-COUNT.
030800     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
030900
031000     MOVE "NOT-FOUND" TO RPT-TRAN-TYPE.
031100     MOVE ROOMS-NOT-FOUND TO RPT-COUNT.
031200     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
031300
031400     DISPLAY "RM TRANS READ     " TRANS-READ.
031500     DISPLAY "RM ADDED          " ROOMS-ADDED.
031600     DISPLAY "RM CHANGED        " ROOMS-CHANGED.
031700     DISPLAY "RM DELETED        " ROOMS-DELETED.
031800     DISPLAY "RM NOT-FOUND      " ROOMS-NOT-FOUND.
031900 600-EXIT.
032000     EXIT.
032100
032200 700-CLOSE-FILES.
032300     MOVE "700-CLOSE-FILES" TO PARA-NAME.
032400     CLOSE RM-TRANS, RM-MASTER, CONTROL-REPORT.
032500     DISPLAY "******** NORMAL END OF JOB RMUPDT ********".
032600 700-EXIT.
032700     EXIT.
032800
032900 1000-ABEND-RTN.
033000     WRITE RPT-REC FROM ABEND-REC.
033100     CLOSE RM-TRANS, RM-MASTER, CONTROL-REPORT.
033200     DISPLAY "*** ABNORMAL END OF JOB-RMUPDT ***" UPON CONSOLE.
033300     DIVIDE ZERO-VAL INTO ONE-VAL.
