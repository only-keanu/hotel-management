000100******************************************************************
000200*    BKGTRAN  --  BOOKING TRANSACTION RECORD LAYOUT             *
000300*    LINE-SEQUENTIAL INPUT TO BKGUPDT.  BKG-TRAN-CODE IS THE    *
000400*    FIRST BYTE - A=ADD, C=CHANGE, D=DELETE.                    *
000500******************************************************************
000600*    CHANGE LOG
000700*    05/20/96  RBW  ORIGINAL LAYOUT, MATCHES BKGMSTR FIELD-FOR-
000800*                   FIELD WITH THE TRAN CODE PREPENDED
000900*    09/03/07  DMS  ZERO IN BKG-TRAN-GUEST-ID/BKG-TRAN-ROOM-ID    HOT2203
001000*                   ON A CHANGE MEANS "NOT SUPPLIED" - SEE
001100*                   300-CHANGE-BOOKING IN BKGUPDT
001200******************************************************************
001300 01  BOOKING-TRAN-RECORD.
001400     05  BKG-TRAN-CODE               PIC X(1).
001500         88  BKG-TRAN-ADD            VALUE "A".
001600         88  BKG-TRAN-CHANGE         VALUE "C".
001700         88  BKG-TRAN-DELETE         VALUE "D".
001800         88  BKG-TRAN-CODE-VALID     VALUES ARE "A", "C", "D".
001900     05  BKG-TRAN-BOOKING-ID         PIC 9(9).
002000     05  BKG-TRAN-GUEST-ID           PIC 9(9).
002100     05  BKG-TRAN-ROOM-ID            PIC 9(9).
002200     05  BKG-TRAN-CHECK-IN-DATE      PIC 9(8).
002300     05  BKG-TRAN-CHECK-OUT-DATE     PIC 9(8).
002400     05  BKG-TRAN-TOTAL-AMOUNT       PIC S9(9)V99.
002500     05  FILLER                      PIC X(22).
