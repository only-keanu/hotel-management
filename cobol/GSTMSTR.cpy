000100******************************************************************
000200*    GSTMSTR  --  GUEST MASTER RECORD LAYOUT                    *
000300*    ONE RECORD PER GUEST ON FILE.  RELATIVE-ORGANIZED MASTER,  *
000400*    GST-GUEST-ID DOUBLES AS THE RELATIVE RECORD NUMBER.        *
000500******************************************************************
000600*    CHANGE LOG
000700*    04/02/96  RBW  ORIGINAL LAYOUT FOR GUEST MAINTENANCE RUN
000800*    11/18/97  RBW  WIDENED FULL-NAME TO X(40), WAS X(30)         HOT1102
000900*    02/09/99  KLF  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
001000*                   NO CHANGE REQUIRED
001100*    06/30/05  DMS  ADDED GROWTH FILLER FOR FUTURE LOYALTY-PGM    HOT2041
001200*                   FIELDS, NOT YET DEFINED
001300******************************************************************
001400 01  GUEST-MASTER-RECORD.
001500     05  GUEST-ID                    PIC 9(9).
001600     05  FULL-NAME                   PIC X(40).
001700     05  EMAIL                       PIC X(50).
001800     05  PHONE                       PIC X(20).
001900****  ALTERNATE VIEW OF PHONE FOR THE GUEST DIRECTORY LISTING
002000     05  PHONE-BREAKOUT REDEFINES PHONE.
002100         10  PHONE-AREA-CODE         PIC X(3).
002200         10  PHONE-EXCHANGE           PIC X(3).
002300         10  PHONE-LINE-NBR          PIC X(4).
002400         10  FILLER                  PIC X(10).
002500     05  FILLER                      PIC X(31).
