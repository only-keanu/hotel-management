000100******************************************************************
000200*    EXPMSTR  --  EXPENSE LEDGER MASTER RECORD LAYOUT           *
000300*    ONE RECORD PER EXPENSE ENTRY ON FILE.  RELATIVE-ORGANIZED  *
000400*    MASTER, EXP-EXPENSE-ID DOUBLES AS THE RELATIVE RECORD      *
000500*    NUMBER.                                                    *
000600******************************************************************
000700*    CHANGE LOG
000800*    08/06/98  KLF  ORIGINAL LAYOUT FOR EXPENSE LEDGER RUN
000900*    02/09/99  KLF  Y2K REVIEW - DATE-INCURRED WAS YYMMDD,        HOT0931
001000*                   WIDENED TO CCYYMMDD
001100*    12/01/12  DMS  ADDED DATE-INCURRED-R REDEFINES FOR THE       HOT2633
001200*                   QUARTERLY EXPENSE-BY-MONTH EXTRACT
001300******************************************************************
001400 01  EXPENSE-MASTER-RECORD.
001500     05  EXPENSE-ID                  PIC 9(9).
001600     05  DESCRIPTION                 PIC X(60).
001700     05  AMOUNT                      PIC S9(7)V99.
001800     05  DATE-INCURRED               PIC 9(8).
001900     05  DATE-INCURRED-R REDEFINES DATE-INCURRED.
002000         10  DATE-INCURRED-CCYY      PIC 9(4).
002100         10  DATE-INCURRED-MM        PIC 9(2).
002200         10  DATE-INCURRED-DD        PIC 9(2).
002300     05  FILLER                      PIC X(14).
