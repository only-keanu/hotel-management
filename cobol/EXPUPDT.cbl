000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EXPUPDT.
000300 AUTHOR. K L FARRIS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/06/98.
000600 DATE-COMPILED. 08/06/98.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE EXPENSE LEDGER MASTER
001300*          FILE FROM THE NIGHTLY EXPENSE TRANSACTION FILE.
001400*
001500*          A CONTROL-TOTAL REPORT OF ADDED/CHANGED/DELETED/
001600*          NOT-FOUND COUNTS IS PRINTED AT END OF RUN, FOLLOWED
001700*          BY A GRAND TOTAL OF AMOUNT TAKEN OVER EVERY EXPENSE
001800*          STILL ON FILE AFTER THE RUN - NOT JUST THE ONES
001900*          TOUCHED TONIGHT.
002000*
002100******************************************************************
002200
002300         TRANSACTION FILE         -   DDS0001.EXPTRAN
002400
002500         MASTER FILE (RELATIVE)   -   DDS0001.EXPMSTR
002600
002700         CONTROL REPORT           -   DDS0001.EXPRPT
002800
002900******************************************************************
003000*    CHANGE LOG
003100*    08/06/98  KLF  ORIGINAL PROGRAM
003200*    02/09/99  KLF  Y2K REVIEW - DATE-INCURRED WIDENED TO         HOT0931
003300*                   CCYYMMDD ALONG WITH EXPMSTR, NO FURTHER
003400*                   CHANGE REQUIRED HERE
003500*    12/01/12  DMS  GRAND-TOTAL PASS ADDED - FINANCE WANTED THE   HOT2633
003600*                   LEDGER'S RUNNING TOTAL ON THE SAME REPORT AS
003700*                   THE NIGHT'S ACTIVITY COUNTS
003800*    08/30/10  DMS  KEY-RANGE BAND DISPLAY ADDED FOR CAPACITY
003900*                   PLANNING, SEE 000-HOUSEKEEPING                HOT2511
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS NEXT-PAGE.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT EXP-TRANS
005100     ASSIGN TO UT-S-EXPTRAN
005200       ORGANIZATION IS SEQUENTIAL
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS WS-EXP-TRANS-STATUS.
005500
005600     SELECT CONTROL-REPORT
005700     ASSIGN TO UT-S-EXPRPT
005800       ORGANIZATION IS SEQUENTIAL
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS WS-EXP-RPT-STATUS.
006100
006200     SELECT EXP-MASTER
006300            ASSIGN       TO EXPMSTR
006400            ORGANIZATION IS RELATIVE
006500            ACCESS MODE  IS DYNAMIC
006600            RELATIVE KEY IS WS-EXP-REL-KEY
006700            FILE STATUS  IS WS-EXP-MSTR-STATUS.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  EXP-TRANS
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 101 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS EXP-TRANS-FD-REC.
007700 01  EXP-TRANS-FD-REC                 PIC X(101).
007800
007900 FD  CONTROL-REPORT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 132 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS RPT-REC.
008500 01  RPT-REC                          PIC X(132).
008600
008700** RELATIVE FILE - ONE SLOT PER EXPENSE-ID
008800 FD  EXP-MASTER
008900     RECORD CONTAINS 100 CHARACTERS
009000     DATA RECORD IS EXP-MASTER-FD-REC.
009100 01  EXP-MASTER-FD-REC                PIC X(100).
009200
009300 WORKING-STORAGE SECTION.
009400
009500 01  FILE-STATUS-CODES.
009600     05  WS-EXP-TRANS-STATUS          PIC X(2).
009700         88  EXP-TRANS-OK             VALUE "00".
009800     05  WS-EXP-MSTR-STATUS           PIC X(2).
009900         88  EXP-MSTR-OK              VALUE "00".
010000     05  WS-EXP-RPT-STATUS            PIC X(2).
010100         88  EXP-RPT-OK               VALUE "00".
010200
010300 01  MORE-EXP-TRANS-SW                PIC X(1) VALUE "Y".
010400     88  NO-MORE-EXP-TRANS            VALUE "N".
010500 01  MORE-EXP-MSTR-SW                 PIC X(1) VALUE "Y".
010600     88  NO-MORE-EXP-MSTR             VALUE "N".
010700
010800 COPY EXPTRAN.
010900 COPY EXPMSTR.
011000
011100 01  COUNTERS-AND-ACCUMULATORS.
011200     05  TRANS-READ                   PIC S9(7) COMP VALUE 0.
011300     05  EXPENSES-ADDED               PIC S9(7) COMP VALUE 0.
011400     05  EXPENSES-CHANGED              PIC S9(7) COMP VALUE 0.
011500     05  EXPENSES-DELETED              PIC S9(7) COMP VALUE 0.
011600     05  EXPENSES-NOT-FOUND             PIC S9(7) COMP VALUE 0.
011700
011800 01  WS-EXP-REL-KEY                    PIC 9(9) COMP VALUE 0.
011900 01  WS-EXP-HIGH-KEY                    PIC 9(9) COMP VALUE 0.
012000 01  WS-GRAND-TOTAL-AMOUNT              PIC S9(9)V99
012100                                         VALUE 0.
012200
012300**** ALTERNATE VIEW OF THE NEXT-KEY COUNTER - USED ONLY TO
012400**** DISPLAY WHICH MILLION-RANGE BAND THE MASTER IS RUNNING IN,
012500**** SEE 000-HOUSEKEEPING
012600 01  WS-REL-KEY-WORK                  PIC 9(9).
012700 01  WS-REL-KEY-WORK-R REDEFINES WS-REL-KEY-WORK.
012800     05  WS-REL-KEY-MILLIONS          PIC 9(3).
012900     05  WS-REL-KEY-UNITS             PIC 9(6).
013000
013100 01  WS-RUN-DATE                      PIC 9(8).
013200 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
013300     05  WS-RUN-DATE-CC               PIC 9(2).
013400     05  WS-RUN-DATE-YY               PIC 9(2).
013500     05  WS-RUN-DATE-MM               PIC 9(2).
013600     05  WS-RUN-DATE-DD               PIC 9(2).
013700
013800 01  WS-RUN-TIME                      PIC 9(6).
013900 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.
014000     05  WS-RUN-TIME-HH               PIC 9(2).
014100     05  WS-RUN-TIME-MM               PIC 9(2).
014200     05  WS-RUN-TIME-SS               PIC 9(2).
014300
014400 01  WS-RPT-HDR-LINE.
014500     05  FILLER                       PIC X(44) VALUE
014600         "EXPUPDT - EXPENSE MAINTENANCE CONTROL REPORT".
014700     05  FILLER                       PIC X(88) VALUE SPACES.
014800
014900 01  WS-RPT-DETAIL-LINE.
015000     05  FILLER                       PIC X(2) VALUE SPACES.
015100     05  RPT-TRAN-TYPE                PIC X(12).
015200     05  FILLER                       PIC X(4) VALUE SPACES.
015300     05  RPT-COUNT                    PIC ZZZ,ZZ9.
015400     05  FILLER                       PIC X(105) VALUE SPACES.
015500
015600 01  WS-RPT-TOTAL-LINE.
015700     05  FILLER                       PIC X(2) VALUE SPACES.
015800     05  RPT-TOTAL-LABEL               PIC X(28) VALUE
015900         "GRAND TOTAL - AMOUNT ON FILE".
016000     05  FILLER                       PIC X(2) VALUE SPACES.
016100     05  RPT-TOTAL-AMOUNT              PIC ZZZ,ZZZ,ZZ9.99-.
016200     05  FILLER                       PIC X(88) VALUE SPACES.
016300
016400 01  WS-RPT-BLANK-LINE.
016500     05  FILLER                       PIC X(132) VALUE SPACES.
016600
016700 COPY ABNDREC.
016800
016900 PROCEDURE DIVISION.
017000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017100     PERFORM 100-MAINLINE THRU 100-EXIT
017200             UNTIL NO-MORE-EXP-TRANS.
017300     PERFORM 600-CONTROL-REPORT THRU 600-EXIT.
017400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
017500     MOVE +0 TO RETURN-CODE.
017600     GOBACK.
017700
017800 000-HOUSEKEEPING.
017900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018000     DISPLAY "******** BEGIN JOB EXPUPDT ********".
018100     ACCEPT WS-RUN-DATE FROM DATE.
018200     ACCEPT WS-RUN-TIME FROM TIME.
018300     OPEN INPUT EXP-TRANS.
018400     OPEN OUTPUT CONTROL-REPORT.
018500     OPEN I-O EXP-MASTER.
018600     PERFORM 150-FIND-HIGH-KEY THRU 150-EXIT.
018700     MOVE WS-EXP-HIGH-KEY TO WS-REL-KEY-WORK.
018800     DISPLAY "EXP-MASTER KEY RANGE BAND " WS-REL-KEY-MILLIONS.
018900     PERFORM 110-READ-EXP-TRANS THRU 110-EXIT.
019000 000-EXIT.
019100     EXIT.
019200
019300 150-FIND-HIGH-KEY.
019400     MOVE ZERO TO WS-EXP-HIGH-KEY.
019500     MOVE "Y" TO MORE-EXP-MSTR-SW.
019600     PERFORM 160-READ-NEXT-EXP-MSTR THRU 160-EXIT
019700             UNTIL NO-MORE-EXP-MSTR.
019800 150-EXIT.
019900     EXIT.
020000
020100 160-READ-NEXT-EXP-MSTR.
020200     READ EXP-MASTER NEXT RECORD INTO EXPENSE-MASTER-RECORD
020300         AT END
020400             MOVE "N" TO MORE-EXP-MSTR-SW
020500         NOT AT END
020600             IF EXPENSE-ID > WS-EXP-HIGH-KEY
020700                 MOVE EXPENSE-ID TO WS-EXP-HIGH-KEY
020800             END-IF
020900     END-READ.
021000 160-EXIT.
021100     EXIT.
021200
021300 100-MAINLINE.
021400     MOVE "100-MAINLINE" TO PARA-NAME.
021500     EVALUATE TRUE
021600         WHEN EXP-TRAN-ADD
021700             PERFORM 200-ADD-EXPENSE THRU 200-EXIT
021800         WHEN EXP-TRAN-CHANGE
021900             PERFORM 300-CHANGE-EXPENSE THRU 300-EXIT
022000         WHEN EXP-TRAN-DELETE
022100             PERFORM 400-DELETE-EXPENSE THRU 400-EXIT
022200         WHEN OTHER
022300             MOVE "** INVALID EXP-TRAN-CODE" TO ABEND-REASON
022400             MOVE EXP-TRAN-CODE TO ACTUAL-VAL
022500             GO TO 1000-ABEND-RTN
022600     END-EVALUATE.
022700     PERFORM 110-READ-EXP-TRANS THRU 110-EXIT.
022800 100-EXIT.
022900     EXIT.
023000
023100 110-READ-EXP-TRANS.
023200     MOVE "110-READ-EXP-TRANS" TO PARA-NAME.
023300     READ EXP-TRANS INTO EXPENSE-TRAN-RECORD
023400         AT END
023500             MOVE "N" TO MORE-EXP-TRANS-SW
023600         NOT AT END
023700             ADD 1 TO TRANS-READ
023800     END-READ.
023900 110-EXIT.
024000     EXIT.
024100
024200 200-ADD-EXPENSE.
024300     MOVE "200-ADD-EXPENSE" TO PARA-NAME.
024400     ADD 1 TO WS-EXP-HIGH-KEY.
024500     MOVE WS-EXP-HIGH-KEY TO EXPENSE-ID.
024600     MOVE WS-EXP-HIGH-KEY TO WS-EXP-REL-KEY.
024700     MOVE EXP-TRAN-DESCRIPTION TO DESCRIPTION.
024800     MOVE EXP-TRAN-AMOUNT TO AMOUNT.
024900     MOVE EXP-TRAN-DATE-INCURRED TO DATE-INCURRED.
025000     WRITE EXP-MASTER-FD-REC FROM EXPENSE-MASTER-RECORD
025100         INVALID KEY
025200             MOVE "** PROBLEM WRITING EXP-MASTER" TO ABEND-REASON
025300             MOVE WS-EXP-MSTR-STATUS TO EXPECTED-VAL
025400             GO TO 1000-ABEND-RTN
025500     END-WRITE.
025600     ADD 1 TO EXPENSES-ADDED.
025700 200-EXIT.
025800     EXIT.
025900
026000 300-CHANGE-EXPENSE.
026100     MOVE "300-CHANGE-EXPENSE" TO PARA-NAME.
026200     MOVE EXP-TRAN-EXPENSE-ID TO WS-EXP-REL-KEY.
026300     READ EXP-MASTER INTO EXPENSE-MASTER-RECORD
026400         INVALID KEY
026500             ADD 1 TO EXPENSES-NOT-FOUND
026600             GO TO 300-EXIT
026700     END-READ.
026800     MOVE EXP-TRAN-DESCRIPTION TO DESCRIPTION.
026900     MOVE EXP-TRAN-AMOUNT TO AMOUNT.
027000     MOVE EXP-TRAN-DATE-INCURRED TO DATE-INCURRED.
027100     REWRITE EXP-MASTER-FD-REC FROM EXPENSE-MASTER-RECORD
027200         INVALID KEY
027300             MOVE "** PROBLEM REWRITING EXP-MASTER" TO ABEND-REASON
027400             MOVE WS-EXP-MSTR-STATUS TO EXPECTED-VAL
027500             GO TO 1000-ABEND-RTN
027600     END-REWRITE.
027700     ADD 1 TO EXPENSES-CHANGED.
027800 300-EXIT.
027900     EXIT.
028000
028100 400-DELETE-EXPENSE.
028200     MOVE "400-DELETE-EXPENSE" TO PARA-NAME.
028300     MOVE EXP-TRAN-EXPENSE-ID TO WS-EXP-REL-KEY.
028400     DELETE EXP-MASTER
028500         INVALID KEY
028600             ADD 1 TO EXPENSES-NOT-FOUND
028700             GO TO 400-EXIT
028800     END-DELETE.
028900     ADD 1 TO EXPENSES-DELETED.
029000 400-EXIT.
029100     EXIT.
029200
029300 600-CONTROL-REPORT.
029400     MOVE "600-CONTROL-REPORT" TO PARA-NAME.
029500     PERFORM 650-SUM-SURVIVING-AMOUNTS THRU 650-EXIT.
029600
029700     WRITE RPT-REC FROM WS-RPT-HDR-LINE
029800         AFTER ADVANCING NEXT-PAGE.
029900     WRITE RPT-REC FROM WS-RPT-BLANK-LINE.
030000
030100     MOVE "ADDED" TO RPT-TRAN-TYPE.
030200     MOVE EXPENSES-ADDED TO RPT-COUNT.
030300     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
030400
030500     MOVE "CHANGED" TO RPT-TRAN-TYPE.
030600     MOVE EXPENSES-CHANGED TO RPT-COUNT.
030700     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
030800
030900     MOVE "DELETED" TO RPT-TRAN-TYPE.
031000     MOVE EXPENSES-DELETED TO RPT-COUNT.
031100     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
031200
031300     MOVE "NOT-FOUND" TO RPT-TRAN-TYPE.
031400     MOVE EXPENSES-NOT-FOUND TO RPT-COUNT.
031500     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
031600
031700     WRITE RPT-REC FROM WS-RPT-BLANK-LINE.
031800
031900     MOVE WS-GRAND-TOTAL-AMOUNT TO RPT-TOTAL-AMOUNT.
032000     WRITE RPT-REC FROM WS-RPT-TOTAL-LINE.
032100
032200     DISPLAY "EXP TRANS READ    " TRANS-READ.
032300     DISPLAY "EXP ADDED         " EXPENSES-ADDED.
032400     DISPLAY "EXP CHANGED       " EXPENSES-CHANGED.
032500     DISPLAY "EXP DELETED       " EXPENSES-DELETED.
032600     DISPLAY "EXP NOT-FOUND     " EXPENSES-NOT-FOUND.
032700     DISPLAY "EXP GRAND TOTAL   " WS-GRAND-TOTAL-AMOUNT.
032800 600-EXIT.
032900     EXIT.
033000
033100 650-SUM-SURVIVING-AMOUNTS.
033200     MOVE ZERO TO WS-GRAND-TOTAL-AMOUNT.
033300     MOVE 1 TO WS-EXP-REL-KEY.
033400     START EXP-MASTER KEY IS NOT LESS THAN WS-EXP-REL-KEY
033500         INVALID KEY
033600             GO TO 650-EXIT
033700     END-START.
033800     MOVE "Y" TO MORE-EXP-MSTR-SW.
033900     PERFORM 660-ADD-TO-GRAND-TOTAL THRU 660-EXIT
034000             UNTIL NO-MORE-EXP-MSTR.
034100 650-EXIT.
034200     EXIT.
034300
034400 660-ADD-TO-GRAND-TOTAL.
034500     READ EXP-MASTER NEXT RECORD INTO EXPENSE-MASTER-RECORD
034600         AT END
034700             MOVE "N" TO MORE-EXP-MSTR-SW
034800         NOT AT END
034900             ADD AMOUNT TO WS-GRAND-TOTAL-AMOUNT
035000     END-READ.
035100 660-EXIT.
035200     EXIT.
035300
035400 700-CLOSE-FILES.
035500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
035600     CLOSE EXP-TRANS, EXP-MASTER, CONTROL-REPORT.
035700     DISPLAY "******** NORMAL END OF JOB EXPUPDT ********".
035800 700-EXIT.
035900     EXIT.
036000
036100 1000-ABEND-RTN.
036200     WRITE RPT-REC FROM ABEND-REC.
036300     CLOSE EXP-TRANS, EXP-MASTER, CONTROL-REPORT.
036400     DISPLAY "*** ABNORMAL END OF JOB-EXPUPDT ***" UPON CONSOLE.
036500     DIVIDE ZERO-VAL INTO ONE-VAL.
