000100******************************************************************
000200*    INVMSTR  --  INVENTORY STOCK-ITEM MASTER RECORD LAYOUT     *
000300*    ONE RECORD PER STOCK ITEM ON FILE.  RELATIVE-ORGANIZED     *
000400*    MASTER, INV-INV-ID DOUBLES AS THE RELATIVE RECORD NUMBER.  *
000500******************************************************************
000600*    CHANGE LOG
000700*    03/14/97  RBW  ORIGINAL LAYOUT FOR HOUSEKEEPING/SUPPLY
000800*                   STOCK MAINTENANCE RUN
000900*    02/09/99  KLF  Y2K REVIEW - LAST-RESTOCKED-DATE WAS YYMMDD,
001000*                   WIDENED TO CCYYMMDD                           HOT0931
001100*    05/11/08  DMS  ADDED LAST-RESTOCKED-R REDEFINES SO THE       HOT2247
001200*                   LOW-STOCK REPORT COULD PRINT THE RESTOCK
001300*                   DATE WITHOUT A SEPARATE EDIT FIELD
001400******************************************************************
001500 01  INVENTORY-MASTER-RECORD.
001600     05  INV-ID                      PIC 9(9).
001700     05  INV-NAME                    PIC X(40).
001800     05  INV-CATEGORY                PIC X(30).
001900     05  QUANTITY                    PIC 9(6).
002000     05  CURRENT-LEVEL               PIC 9(6).
002100     05  MINIMUM-LEVEL               PIC 9(6).
002200     05  UNIT                        PIC X(10).
002300     05  NOTES                       PIC X(80).
002400     05  LAST-RESTOCKED-DATE         PIC 9(8).
002500     05  LAST-RESTOCKED-R REDEFINES LAST-RESTOCKED-DATE.
002600         10  LAST-RESTOCKED-CCYY     PIC 9(4).
002700         10  LAST-RESTOCKED-MM       PIC 9(2).
002800         10  LAST-RESTOCKED-DD       PIC 9(2).
002900     05  LAST-RESTOCKED-TIME         PIC 9(6).
003000     05  FILLER                      PIC X(19).
