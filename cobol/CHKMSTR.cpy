000100******************************************************************
000200*    CHKMSTR  --  ROOM-READINESS CHECKLIST MASTER RECORD        *
000300*    ONE RECORD PER CHECKLIST ITEM ON FILE.  RELATIVE-ORGANIZED *
000400*    MASTER, CHK-ITEM-ID DOUBLES AS THE RELATIVE RECORD NUMBER. *
000500*    NO DIRECT KEY TO BOOKING-ID - CHKUPDT BUILDS AN IN-MEMORY  *
000600*    TABLE AT STARTUP, SEE 150-BUILD-BKG-TABLE.                *
000700******************************************************************
000800*    CHANGE LOG
000900*    02/11/98  KLF  ORIGINAL LAYOUT FOR ROOM-READINESS CHECKLIST
001000*    02/09/99  KLF  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
001100*                   NO CHANGE REQUIRED
001200*    10/21/09  DMS  ADDED CHK-CATEGORY 88-LEVELS, HOUSEKEEPING    HOT2409
001300*                   WAS KEYING RAW TEXT AND MISSPELLING IT
001400******************************************************************
001500 01  CHECKLIST-MASTER-RECORD.
001600     05  ITEM-ID                     PIC 9(9).
001700     05  BOOKING-ID                  PIC 9(9).
001800     05  ITEM-DESC                   PIC X(100).
001900     05  CATEGORY                    PIC X(20).
002000         88  CHK-ROOM-INSPECTION     VALUE "ROOM_INSPECTION".
002100         88  CHK-AMENITIES           VALUE "AMENITIES".
002200         88  CHK-CLEANING            VALUE "CLEANING".
002300         88  CHK-MAINTENANCE         VALUE "MAINTENANCE".
002400         88  CHK-GUEST-SERVICES      VALUE "GUEST_SERVICES".
002500         88  CHK-CATEGORY-VALID      VALUES ARE "ROOM_INSPECTION",
002600                 "AMENITIES", "CLEANING", "MAINTENANCE",
002700                 "GUEST_SERVICES".
002800     05  COMPLETED                  PIC X(1).
002900         88  CHK-COMPLETE            VALUE "Y".
003000         88  CHK-NOT-COMPLETE        VALUE "N".
003100     05  NOTES                       PIC X(200).
003200     05  FILLER                      PIC X(21).
