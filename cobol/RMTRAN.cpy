000100******************************************************************
000200*    RMTRAN  --  ROOM TRANSACTION RECORD LAYOUT                 *
000300*    LINE-SEQUENTIAL INPUT TO RMUPDT.  RM-TRAN-CODE IS THE      *
000400*    FIRST BYTE OF EVERY RECORD - A=ADD, C=CHANGE, D=DELETE.    *
000500******************************************************************
000600*    CHANGE LOG
000700*    04/09/96  RBW  ORIGINAL LAYOUT, MATCHES RMMSTR FIELD-FOR-
000800*                   FIELD WITH THE TRAN CODE PREPENDED
000900******************************************************************
001000 01  ROOM-TRAN-RECORD.
001100     05  RM-TRAN-CODE                PIC X(1).
001200         88  RM-TRAN-ADD             VALUE "A".
001300         88  RM-TRAN-CHANGE          VALUE "C".
001400         88  RM-TRAN-DELETE          VALUE "D".
001500         88  RM-TRAN-CODE-VALID      VALUES ARE "A", "C", "D".
001600     05  RM-TRAN-ROOM-ID             PIC 9(9).
001700     05  RM-TRAN-ROOM-TYPE           PIC X(20).
001800     05  RM-TRAN-PRICE-PER-NIGHT     PIC 9(6)V99.
001900****  SPACE MEANS "NOT SUPPLIED ON THE TRANSACTION" - SEE
002000****  200-ADD-ROOM, WHICH DEFAULTS IT TO "N"
002100     05  RM-TRAN-IS-AVAILABLE        PIC X(1).
002200     05  FILLER                      PIC X(22).
