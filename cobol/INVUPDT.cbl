000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  INVUPDT.
000300 AUTHOR. R B WEEMS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/97.
000600 DATE-COMPILED. 03/14/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE HOUSEKEEPING/SUPPLY STOCK
001300*          MASTER FILE FROM THE NIGHTLY INVENTORY TRANSACTION
001400*          FILE.  ON ADD, A ZERO IN THE RESTOCKED-DATE/TIME
001500*          FIELDS MEANS "NOT SUPPLIED" AND DEFAULTS TO TODAY'S
001600*          RUN DATE/TIME.
001700*
001800*          THERE IS NO CONTROL-TOTAL REPORT HERE - THE ONLY
001900*          REPORT OUT OF THIS RUN IS THE LOW-STOCK REPORT,
002000*          PRINTED AFTER ALL TRANSACTIONS ARE POSTED, LISTING
002100*          EVERY ITEM WHERE CURRENT-LEVEL HAS FALLEN TO OR
002200*          BELOW MINIMUM-LEVEL.  PURCHASING WORKS FROM THIS
002300*          LISTING EVERY MORNING.
002400*
002500******************************************************************
002600
002700         TRANSACTION FILE         -   DDS0001.INVTRAN
002800
002900         MASTER FILE (RELATIVE)   -   DDS0001.INVMSTR
003000
003100         LOW-STOCK REPORT         -   DDS0001.INVRPT
003200
003300******************************************************************
003400*    CHANGE LOG
003500*    03/14/97  RBW  ORIGINAL PROGRAM
003600*    02/09/99  KLF  Y2K REVIEW - LAST-RESTOCKED-DATE WIDENED TO
003700*                   CCYYMMDD ALONG WITH INVMSTR, NO FURTHER       HOT0931
003800*                   CHANGE REQUIRED HERE
003900*    05/11/08  DMS  LOW-STOCK REPORT MOVED TO THE END OF THE      HOT2247
004000*                   RUN SO IT REFLECTS POSTED QUANTITIES, NOT
004100*                   THE MASTER AS IT STOOD AT STARTUP
004200*    08/30/10  DMS  KEY-RANGE BAND DISPLAY ADDED FOR CAPACITY     HOT2511
004300*                   PLANNING, SEE 000-HOUSEKEEPING
004310*    09/22/15  PJT  300-CHANGE-ITEM WAS SKIPPING LAST-RESTOCKED-  HOT2861
004320*                   DATE/-TIME WHEN THE TRAN CAME IN ZERO - THE
004330*                   ZERO-MEANS-NOT-SUPPLIED RULE IS DOCUMENTED
004340*                   FOR 200-ADD-ITEM ONLY. CHANGE NOW MOVES BOTH
004350*                   FIELDS UNCONDITIONALLY LIKE EVERY OTHER FIELD
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS NEXT-PAGE.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT INV-TRANS
005500     ASSIGN TO UT-S-INVTRAN
005600       ORGANIZATION IS SEQUENTIAL
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS WS-INV-TRANS-STATUS.
005900
006000     SELECT LOW-STOCK-REPORT
006100     ASSIGN TO UT-S-INVRPT
006200       ORGANIZATION IS SEQUENTIAL
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS WS-INV-RPT-STATUS.
006500
006600     SELECT INV-MASTER
006700            ASSIGN       TO INVMSTR
006800            ORGANIZATION IS RELATIVE
006900            ACCESS MODE  IS DYNAMIC
007000            RELATIVE KEY IS WS-INV-REL-KEY
007100            FILE STATUS  IS WS-INV-MSTR-STATUS.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  INV-TRANS
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 221 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS INV-TRANS-FD-REC.
008100 01  INV-TRANS-FD-REC                 PIC X(221).
008200
008300 FD  LOW-STOCK-REPORT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 132 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS RPT-REC.
008900 01  RPT-REC                          PIC X(132).
009000
009100** RELATIVE FILE - ONE SLOT PER INV-ID
009200 FD  INV-MASTER
009300     RECORD CONTAINS 220 CHARACTERS
009400     DATA RECORD IS INV-MASTER-FD-REC.
009500 01  INV-MASTER-FD-REC                PIC X(220).
009600
009700 WORKING-STORAGE SECTION.
009800
009900 01  FILE-STATUS-CODES.
010000     05  WS-INV-TRANS-STATUS          PIC X(2).
010100         88  INV-TRANS-OK             VALUE "00".
010200     05  WS-INV-MSTR-STATUS           PIC X(2).
010300         88  INV-MSTR-OK              VALUE "00".
010400     05  WS-INV-RPT-STATUS            PIC X(2).
010500         88  INV-RPT-OK               VALUE "00".
010600
010700 01  MORE-INV-TRANS-SW                PIC X(1) VALUE "Y".
010800     88  NO-MORE-INV-TRANS            VALUE "N".
010900 01  MORE-INV-MSTR-SW                 PIC X(1) VALUE "Y".
011000     88  NO-MORE-INV-MSTR             VALUE "N".
011100
011200 COPY INVTRAN.
011300 COPY INVMSTR.
011400
011500 01  COUNTERS-AND-ACCUMULATORS.
011600     05  TRANS-READ                   PIC S9(7) COMP VALUE 0.
011700     05  ITEMS-ADDED                  PIC S9(7) COMP VALUE 0.
011800     05  ITEMS-CHANGED                 PIC S9(7) COMP VALUE 0.
011900     05  ITEMS-DELETED                 PIC S9(7) COMP VALUE 0.
012000     05  ITEMS-NOT-FOUND                PIC S9(7) COMP VALUE 0.
012100     05  LOW-STOCK-LINES                PIC S9(7) COMP VALUE 0.
012200
012300 01  WS-INV-REL-KEY                    PIC 9(9) COMP VALUE 0.
012400 01  WS-INV-HIGH-KEY                    PIC 9(9) COMP VALUE 0.
012500
012600**** ALTERNATE VIEW OF THE NEXT-KEY COUNTER - USED ONLY TO
012700**** DISPLAY WHICH MILLION-RANGE BAND THE MASTER IS RUNNING IN,
012800**** SEE 000-HOUSEKEEPING
012900 01  WS-REL-KEY-WORK                  PIC 9(9).
013000 01  WS-REL-KEY-WORK-R REDEFINES WS-REL-KEY-WORK.
013100     05  WS-REL-KEY-MILLIONS          PIC 9(3).
013200     05  WS-REL-KEY-UNITS             PIC 9(6).
013300
013400 01  WS-RUN-DATE                      PIC 9(8).
013500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
013600     05  WS-RUN-DATE-CC               PIC 9(2).
013700     05  WS-RUN-DATE-YY               PIC 9(2).
013800     05  WS-RUN-DATE-MM               PIC 9(2).
013900     05  WS-RUN-DATE-DD               PIC 9(2).
014000
014100 01  WS-RUN-TIME                      PIC 9(6).
014200 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.
014300     05  WS-RUN-TIME-HH               PIC 9(2).
014400     05  WS-RUN-TIME-MM               PIC 9(2).
014500     05  WS-RUN-TIME-SS               PIC 9(2).
014600
014700 01  WS-RPT-HDR-LINE.
014800     05  FILLER                       PIC X(26) VALUE
014900         "INVUPDT - LOW-STOCK REPORT".
015000     05  FILLER                       PIC X(106) VALUE SPACES.
015100
015200 01  WS-RPT-COL-HDR-LINE.
015300     05  FILLER                       PIC X(2) VALUE SPACES.
015400     05  FILLER                       PIC X(9) VALUE "INV-ID".
015500     05  FILLER                       PIC X(3) VALUE SPACES.
015600     05  FILLER                       PIC X(40) VALUE "INV-NAME".
015700     05  FILLER                       PIC X(3) VALUE SPACES.
015800     05  FILLER                       PIC X(7) VALUE "CURR".
015900     05  FILLER                       PIC X(3) VALUE SPACES.
016000     05  FILLER                       PIC X(7) VALUE "MIN".
016100     05  FILLER                       PIC X(3) VALUE SPACES.
016200     05  FILLER                       PIC X(10) VALUE "UNIT".
016300     05  FILLER                       PIC X(35) VALUE SPACES.
016400
016500 01  WS-RPT-DETAIL-LINE.
016600     05  FILLER                       PIC X(2) VALUE SPACES.
016700     05  RPT-INV-ID                   PIC 9(9).
016800     05  FILLER                       PIC X(3) VALUE SPACES.
016900     05  RPT-INV-NAME                 PIC X(40).
017000     05  FILLER                       PIC X(3) VALUE SPACES.
017100     05  RPT-CURRENT-LEVEL            PIC ZZZ,ZZ9.
017200     05  FILLER                       PIC X(3) VALUE SPACES.
017300     05  RPT-MINIMUM-LEVEL            PIC ZZZ,ZZ9.
017400     05  FILLER                       PIC X(3) VALUE SPACES.
017500     05  RPT-UNIT                     PIC X(10).
017600     05  FILLER                       PIC X(25) VALUE SPACES.
017700
017800 01  WS-RPT-BLANK-LINE.
017900     05  FILLER                       PIC X(132) VALUE SPACES.
018000
018100 COPY ABNDREC.
018200
018300 PROCEDURE DIVISION.
018400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018500     PERFORM 100-MAINLINE THRU 100-EXIT
018600             UNTIL NO-MORE-INV-TRANS.
018700     PERFORM 600-LOW-STOCK-REPORT THRU 600-EXIT.
018800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
018900     MOVE +0 TO RETURN-CODE.
019000     GOBACK.
019100
019200 000-HOUSEKEEPING.
019300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019400     DISPLAY "******** BEGIN JOB INVUPDT ********".
019500     ACCEPT WS-RUN-DATE FROM DATE.
019600     ACCEPT WS-RUN-TIME FROM TIME.
019700     OPEN INPUT INV-TRANS.
019800     OPEN OUTPUT LOW-STOCK-REPORT.
019900     OPEN I-O INV-MASTER.
020000     PERFORM 150-FIND-HIGH-KEY THRU 150-EXIT.
020100     MOVE WS-INV-HIGH-KEY TO WS-REL-KEY-WORK.
020200     DISPLAY "INV-MASTER KEY RANGE BAND " WS-REL-KEY-MILLIONS.
020300     PERFORM 110-READ-INV-TRANS THRU 110-EXIT.
020400 000-EXIT.
020500     EXIT.
020600
020700 150-FIND-HIGH-KEY.
020800     MOVE ZERO TO WS-INV-HIGH-KEY.
020900     MOVE "Y" TO MORE-INV-MSTR-SW.
021000     PERFORM 160-READ-NEXT-INV-MSTR THRU 160-EXIT
021100             UNTIL NO-MORE-INV-MSTR.
021200 150-EXIT.
021300     EXIT.
021400
021500 160-READ-NEXT-INV-MSTR.
021600     READ INV-MASTER NEXT RECORD INTO INVENTORY-MASTER-RECORD
021700         AT END
021800             MOVE "N" TO MORE-INV-MSTR-SW
021900         NOT AT END
022000             IF INV-ID > WS-INV-HIGH-KEY
022100                 MOVE INV-ID TO WS-INV-HIGH-KEY
022200             END-IF
022300     END-READ.
022400 160-EXIT.
022500     EXIT.
022600
022700 100-MAINLINE.
022800     MOVE "100-MAINLINE" TO PARA-NAME.
022900     EVALUATE TRUE
023000         WHEN INV-TRAN-ADD
023100             PERFORM 200-ADD-ITEM THRU 200-EXIT
023200         WHEN INV-TRAN-CHANGE
023300             PERFORM 300-CHANGE-ITEM THRU 300-EXIT
023400         WHEN INV-TRAN-DELETE
023500             PERFORM 400-DELETE-ITEM THRU 400-EXIT
023600         WHEN OTHER
023700             MOVE "** INVALID INV-TRAN-CODE" TO ABEND-REASON
023800             MOVE INV-TRAN-CODE TO ACTUAL-VAL
023900             GO TO 1000-ABEND-RTN
024000     END-EVALUATE.
024100     PERFORM 110-READ-INV-TRANS THRU 110-EXIT.
024200 100-EXIT.
024300     EXIT.
024400
024500 110-READ-INV-TRANS.
024600     MOVE "110-READ-INV-TRANS" TO PARA-NAME.
024700     READ INV-TRANS INTO INVENTORY-TRAN-RECORD
024800         AT END
024900             MOVE "N" TO MORE-INV-TRANS-SW
025000         NOT AT END
025100             ADD 1 TO TRANS-READ
025200     END-READ.
025300 110-EXIT.
025400     EXIT.
025500
025600 200-ADD-ITEM.
025700     MOVE "200-ADD-ITEM" TO PARA-NAME.
025800     ADD 1 TO WS-INV-HIGH-KEY.
025900     MOVE WS-INV-HIGH-KEY TO INV-ID.
026000     MOVE WS-INV-HIGH-KEY TO WS-INV-REL-KEY.
026100     MOVE INV-TRAN-INV-NAME TO INV-NAME.
026200     MOVE INV-TRAN-INV-CATEGORY TO INV-CATEGORY.
026300     MOVE INV-TRAN-QUANTITY TO QUANTITY.
026400     MOVE INV-TRAN-CURRENT-LEVEL TO CURRENT-LEVEL.
026500     MOVE INV-TRAN-MINIMUM-LEVEL TO MINIMUM-LEVEL.
026600     MOVE INV-TRAN-UNIT TO UNIT.
026700     MOVE INV-TRAN-NOTES TO NOTES.
026800     IF INV-TRAN-RESTOCKED-DATE = ZERO
026900         MOVE WS-RUN-DATE TO LAST-RESTOCKED-DATE
027000     ELSE
027100         MOVE INV-TRAN-RESTOCKED-DATE TO LAST-RESTOCKED-DATE
027200     END-IF.
027300     IF INV-TRAN-RESTOCKED-TIME = ZERO
027400         MOVE WS-RUN-TIME TO LAST-RESTOCKED-TIME
027500     ELSE
027600         MOVE INV-TRAN-RESTOCKED-TIME TO LAST-RESTOCKED-TIME
027700     END-IF.
027800     WRITE INV-MASTER-FD-REC FROM INVENTORY-MASTER-RECORD
027900         INVALID KEY
028000             MOVE "** PROBLEM WRITING INV-MASTER" TO ABEND-REASON
028100             MOVE WS-INV-MSTR-STATUS TO EXPECTED-VAL
028200             GO TO 1000-ABEND-RTN
028300     END-WRITE.
028400     ADD 1 TO ITEMS-ADDED.
028500 200-EXIT.
028600     EXIT.
028700
028800 300-CHANGE-ITEM.
028900     MOVE "300-CHANGE-ITEM" TO PARA-NAME.
029000     MOVE INV-TRAN-INV-ID TO WS-INV-REL-KEY.
029100     READ INV-MASTER INTO INVENTORY-MASTER-RECORD
029200         INVALID KEY
029300             ADD 1 TO ITEMS-NOT-FOUND
029400             GO TO 300-EXIT
029500     END-READ.
029600     MOVE INV-TRAN-INV-NAME TO INV-NAME.
029700     MOVE INV-TRAN-INV-CATEGORY TO INV-CATEGORY.
029800     MOVE INV-TRAN-QUANTITY TO QUANTITY.
029900     MOVE INV-TRAN-CURRENT-LEVEL TO CURRENT-LEVEL.
030000     MOVE INV-TRAN-MINIMUM-LEVEL TO MINIMUM-LEVEL.
030100     MOVE INV-TRAN-UNIT TO UNIT.
030200     MOVE INV-TRAN-NOTES TO NOTES.
030300     MOVE INV-TRAN-RESTOCKED-DATE TO LAST-RESTOCKED-DATE.
030400     MOVE INV-TRAN-RESTOCKED-TIME TO LAST-RESTOCKED-TIME.
030700     REWRITE INV-MASTER-FD-REC FROM INVENTORY-MASTER-RECORD
030800         INVALID KEY
030900             MOVE "** PROBLEM REWRITING INV-MASTER" TO ABEND-REASON
031000             MOVE WS-INV-MSTR-STATUS TO EXPECTED-VAL
031100             GO TO 1000-ABEND-RTN
031200     END-REWRITE.
031300     ADD 1 TO ITEMS-CHANGED.
031400 300-EXIT.
031500     EXIT.
031600
031700 400-DELETE-ITEM.
031800     MOVE "400-DELETE-ITEM" TO PARA-NAME.
031900     MOVE INV-TRAN-INV-ID TO WS-INV-REL-KEY.
032000     DELETE INV-MASTER
032100         INVALID KEY
032200             ADD 1 TO ITEMS-NOT-FOUND
032300             GO TO 400-EXIT
032400     END-DELETE.
032500     ADD 1 TO ITEMS-DELETED.
032600 400-EXIT.
032700     EXIT.
032800
032900 600-LOW-STOCK-REPORT.
033000     MOVE "600-LOW-STOCK-REPORT" TO PARA-NAME.
033100     WRITE RPT-REC FROM WS-RPT-HDR-LINE
033200         AFTER ADVANCING NEXT-PAGE.
033300     WRITE RPT-REC FROM WS-RPT-COL-HDR-LINE.
033400     WRITE RPT-REC FROM WS-RPT-BLANK-LINE.
033500     MOVE 1 TO WS-INV-REL-KEY.
033600     START INV-MASTER KEY IS NOT LESS THAN WS-INV-REL-KEY
033700         INVALID KEY
033800             GO TO 600-EXIT
033900     END-START.
034000     MOVE "Y" TO MORE-INV-MSTR-SW.
034100     PERFORM 650-PRINT-IF-LOW THRU 650-EXIT
034200             UNTIL NO-MORE-INV-MSTR.
034300     DISPLAY "INV LOW-STOCK LINES " LOW-STOCK-LINES.
034400 600-EXIT.
034500     EXIT.
034600
034700 650-PRINT-IF-LOW.
034800     READ INV-MASTER NEXT RECORD INTO INVENTORY-MASTER-RECORD
034900         AT END
035000             MOVE "N" TO MORE-INV-MSTR-SW
035100         NOT AT END
035200             IF CURRENT-LEVEL <= MINIMUM-LEVEL
035300                 MOVE INV-ID TO RPT-INV-ID
035400                 MOVE INV-NAME TO RPT-INV-NAME
035500                 MOVE CURRENT-LEVEL TO RPT-CURRENT-LEVEL
035600                 MOVE MINIMUM-LEVEL TO RPT-MINIMUM-LEVEL
035700                 MOVE UNIT TO RPT-UNIT
035800                 WRITE RPT-REC FROM WS-RPT-DETAIL-LINE
035900                 ADD 1 TO LOW-STOCK-LINES
036000             END-IF
036100     END-READ.
036200 650-EXIT.
036300     EXIT.
036400
036500 700-CLOSE-FILES.
036600     MOVE "700-CLOSE-FILES" TO PARA-NAME.
036700     CLOSE INV-TRANS, INV-MASTER, LOW-STOCK-REPORT.
036800     DISPLAY "INV TRANS READ      " TRANS-READ.
036900     DISPLAY "INV ADDED           " ITEMS-ADDED.
037000     DISPLAY "INV CHANGED         " ITEMS-CHANGED.
037100     DISPLAY "INV DELETED         " ITEMS-DELETED.
037200     DISPLAY "INV NOT-FOUND       " ITEMS-NOT-FOUND.
037300     DISPLAY "******** NORMAL END OF JOB INVUPDT ********".
037400 700-EXIT.
037500     EXIT.
037600
037700 1000-ABEND-RTN.
037800     WRITE RPT-REC FROM ABEND-REC.
037900     CLOSE INV-TRANS, INV-MASTER, LOW-STOCK-REPORT.
038000     DISPLAY "*** ABNORMAL END OF JOB-INVUPDT ***" UPON CONSOLE.
038100     DIVIDE ZERO-VAL INTO ONE-VAL.
