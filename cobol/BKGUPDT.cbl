000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BKGUPDT.
000300 AUTHOR. R B WEEMS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/20/96.
000600 DATE-COMPILED. 05/20/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE BOOKING MASTER FILE FROM A
001300*          NIGHTLY RESERVATION TRANSACTION FILE.  A NEW BOOKING
001400*          (TRAN-CODE A) IS ONLY ACCEPTED WHEN BOTH THE GUEST-ID
001500*          AND ROOM-ID ARE ON FILE - THE CHECK-IN/CHECK-OUT
001600*          DATE PAIR IS THEN HANDED TO BKGCALC TO DERIVE NIGHTS
001700*          AND TOTAL-AMOUNT FROM THE ROOM'S NIGHTLY RATE.  A
001800*          TRANSACTION THAT FAILS EITHER CHECK IS REJECTED, NOT
001900*          ABENDED.
002000*
002100*          A CHANGE (TRAN-CODE C) TRUSTS THE TRANSACTION - IT
002200*          DOES NOT RE-VALIDATE THE GUEST/ROOM KEYS AND DOES NOT
002300*          RE-DERIVE NIGHTS/TOTAL-AMOUNT.  ONLY THE FIELDS
002400*          SUPPLIED NON-ZERO ON THE TRANSACTION ARE MOVED IN.
002500*
002600*          A CONTROL-TOTAL REPORT OF ADDED/CHANGED/DELETED/
002700*          REJECTED COUNTS, PLUS A GRAND TOTAL, IS PRINTED AT
002800*          END OF RUN.
002900*
003000******************************************************************
003100
003200         TRANSACTION FILE         -   DDS0001.BKGTRAN
003300
003400         MASTER FILE (RELATIVE)   -   DDS0001.BKGMSTR
003500         GUEST MASTER (LOOKUP)    -   DDS0001.GSTMSTR
003600         ROOM MASTER (LOOKUP)     -   DDS0001.RMMSTR
003700
003800         CONTROL REPORT           -   DDS0001.BKGRPT
003900
004000******************************************************************
004100*    CHANGE LOG
004200*    05/20/96  RBW  ORIGINAL PROGRAM
004300*    02/09/99  KLF  Y2K REVIEW - CHECK-IN/CHECK-OUT DATES ARE
004400*                   ALREADY CCYYMMDD GOING INTO BKGCALC, NO
004500*                   CHANGE REQUIRED
004600*    11/30/03  DMS  BKGCALC RETURN-CD 4 NOW REJECTS THE ADD       HOT1877
004700*                   INSTEAD OF WRITING A ZERO-NIGHT BOOKING
004800*    09/03/07  DMS  CHANGE-BOOKING STOPPED RE-VALIDATING GUEST/   HOT2203
004900*                   ROOM AND RECALCULATING TOTAL-AMOUNT - A RATE
005000*                   CORRECTION COULDN'T BE POSTED ANY OTHER WAY
005100*    08/30/10  DMS  KEY-RANGE BAND DISPLAY ADDED FOR CAPACITY     HOT2511
005200*                   PLANNING, SEE 000-HOUSEKEEPING
005210*    04/14/14  PJT  CONTROL RPT GRAND TOTAL WAS ADDING TRAN        HOT2788
005220*                   COUNTS TOGETHER - AUDIT WANTED DOLLARS.
005230*                   WS-BKG-AMOUNT-TOTAL NOW ACCUMULATED IN
005240*                   200-ADD-BOOKING AND PRINTED AS A NEW
005250*                   TOTAL-AMOUNT-ADDED COLUMN, SEE 600-CONTROL-
005260*                   REPORT
005270*    09/22/15  PJT  300-CHANGE-BOOKING WAS SKIPPING CHECK-IN/     HOT2861
005280*                   CHECK-OUT-DATE AND TOTAL-AMOUNT WHENEVER THE
005290*                   TRAN CAME IN ZERO FOR THOSE FIELDS - ONLY
005291*                   GUEST-ID/ROOM-ID ARE SUPPLIED-IF, THE OTHER
005292*                   THREE NOW MOVE UNCONDITIONALLY EVERY CHANGE
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS NEXT-PAGE.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT BKG-TRANS
006400     ASSIGN TO UT-S-BKGTRAN
006500       ORGANIZATION IS SEQUENTIAL
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS WS-BKG-TRANS-STATUS.
006800
006900     SELECT CONTROL-REPORT
007000     ASSIGN TO UT-S-BKGRPT
007100       ORGANIZATION IS SEQUENTIAL
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS WS-BKG-RPT-STATUS.
007400
007500     SELECT BKG-MASTER
007600            ASSIGN       TO BKGMSTR
007700            ORGANIZATION IS RELATIVE
007800            ACCESS MODE  IS DYNAMIC
007900            RELATIVE KEY IS WS-BKG-REL-KEY
008000            FILE STATUS  IS WS-BKG-MSTR-STATUS.
008100
008200     SELECT GST-MASTER
008300            ASSIGN       TO GSTMSTR
008400            ORGANIZATION IS RELATIVE
008500            ACCESS MODE  IS RANDOM
008600            RELATIVE KEY IS WS-VAL-GST-KEY
008700            FILE STATUS  IS WS-GST-MSTR-STATUS.
008800
008900     SELECT RM-MASTER
009000            ASSIGN       TO RMMSTR
009100            ORGANIZATION IS RELATIVE
009200            ACCESS MODE  IS RANDOM
009300            RELATIVE KEY IS WS-VAL-RM-KEY
009400            FILE STATUS  IS WS-RM-MSTR-STATUS.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  BKG-TRANS
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 77 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS BKG-TRANS-FD-REC.
010400 01  BKG-TRANS-FD-REC                 PIC X(77).
010500
010600 FD  CONTROL-REPORT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 132 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS RPT-REC.
011200 01  RPT-REC                          PIC X(132).
011300
011400** RELATIVE FILE - ONE SLOT PER BOOKING-ID
011500 FD  BKG-MASTER
011600     RECORD CONTAINS 80 CHARACTERS
011700     DATA RECORD IS BKG-MASTER-FD-REC.
011800 01  BKG-MASTER-FD-REC                PIC X(80).
011900
012000** RELATIVE FILE - ONE SLOT PER GUEST-ID - OPENED INPUT ONLY,
012100** RANDOM-READ HERE TO VALIDATE A BOOKING'S GUEST-ID
012200 FD  GST-MASTER
012300     RECORD CONTAINS 150 CHARACTERS
012400     DATA RECORD IS GST-MASTER-FD-REC.
012500 01  GST-MASTER-FD-REC                PIC X(150).
012600
012700** RELATIVE FILE - ONE SLOT PER ROOM-ID - OPENED INPUT ONLY,
012800** RANDOM-READ HERE TO VALIDATE A BOOKING'S ROOM-ID
012900 FD  RM-MASTER
013000     RECORD CONTAINS 60 CHARACTERS
013100     DATA RECORD IS RM-MASTER-FD-REC.
013200 01  RM-MASTER-FD-REC                 PIC X(60).
013300
013400 WORKING-STORAGE SECTION.
013500
013600 01  FILE-STATUS-CODES.
013700     05  WS-BKG-TRANS-STATUS          PIC X(2).
013800         88  BKG-TRANS-OK             VALUE "00".
013900     05  WS-BKG-MSTR-STATUS           PIC X(2).
014000         88  BKG-MSTR-OK              VALUE "00".
014100     05  WS-GST-MSTR-STATUS           PIC X(2).
014200         88  GST-MSTR-OK              VALUE "00".
014300     05  WS-RM-MSTR-STATUS            PIC X(2).
014400         88  RM-MSTR-OK               VALUE "00".
014500     05  WS-BKG-RPT-STATUS            PIC X(2).
014600         88  BKG-RPT-OK               VALUE "00".
014700
014800 01  MORE-BKG-TRANS-SW                PIC X(1) VALUE "Y".
014900     88  NO-MORE-BKG-TRANS            VALUE "N".
015000 01  MORE-BKG-MSTR-SW                 PIC X(1) VALUE "Y".
015100     88  NO-MORE-BKG-MSTR             VALUE "N".
015200 01  VALID-BOOKING-SW                 PIC X(1) VALUE "Y".
015300     88  BOOKING-IS-VALID             VALUE "Y".
015400
015500 COPY BKGTRAN.
015600 COPY BKGMSTR.
015700 COPY GSTMSTR.
015800 COPY RMMSTR.
015900
016000 01  COUNTERS-AND-ACCUMULATORS.
016100     05  TRANS-READ                   PIC S9(7) COMP VALUE 0.
016200     05  BOOKINGS-ADDED               PIC S9(7) COMP VALUE 0.
016300     05  BOOKINGS-CHANGED              PIC S9(7) COMP VALUE 0.
016400     05  BOOKINGS-DELETED              PIC S9(7) COMP VALUE 0.
016500     05  BOOKINGS-REJECTED             PIC S9(7) COMP VALUE 0.
016600
016700 01  WS-BKG-REL-KEY                    PIC 9(9) COMP VALUE 0.
016800 01  WS-BKG-HIGH-KEY                    PIC 9(9) COMP VALUE 0.
016900 01  WS-BKG-AMOUNT-TOTAL               PIC S9(9)V99 VALUE 0.
017000 01  WS-VAL-GST-KEY                      PIC 9(9) COMP VALUE 0.
017100 01  WS-VAL-RM-KEY                       PIC 9(9) COMP VALUE 0.
017200
017300**** THE BKGCALC CALLING INTERFACE - SAME LAYOUT AS BKGCALC'S
017400**** OWN LINKAGE SECTION
017500 01  BOOKING-CALC-REC.
017600     05  BKGCALC-CHECK-IN-DATE        PIC 9(8).
017700     05  BKGCALC-CHECK-OUT-DATE       PIC 9(8).
017800     05  BKGCALC-PRICE-PER-NIGHT      PIC 9(6)V99.
017900     05  BKGCALC-NIGHTS               PIC 9(4).
018000     05  BKGCALC-TOTAL-AMOUNT         PIC S9(9)V99.
018100 01  CALC-RETURN-CD                   PIC S9(4) COMP VALUE 0.
018200
018300**** ALTERNATE VIEW OF THE NEXT-KEY COUNTER - USED ONLY TO
018400**** DISPLAY WHICH MILLION-RANGE BAND THE MASTER IS RUNNING IN,
018500**** SEE 000-HOUSEKEEPING
018600 01  WS-REL-KEY-WORK                  PIC 9(9).
018700 01  WS-REL-KEY-WORK-R REDEFINES WS-REL-KEY-WORK.
018800     05  WS-REL-KEY-MILLIONS          PIC 9(3).
018900     05  WS-REL-KEY-UNITS             PIC 9(6).
019000
019100 01  WS-RUN-DATE                      PIC 9(8).
019200 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
019300     05  WS-RUN-DATE-CC               PIC 9(2).
019400     05  WS-RUN-DATE-YY               PIC 9(2).
019500     05  WS-RUN-DATE-MM               PIC 9(2).
019600     05  WS-RUN-DATE-DD               PIC 9(2).
019700
019800 01  WS-RUN-TIME                      PIC 9(6).
019900 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.
020000     05  WS-RUN-TIME-HH               PIC 9(2).
020100     05  WS-RUN-TIME-MM               PIC 9(2).
020200     05  WS-RUN-TIME-SS               PIC 9(2).
020300
020400 01  WS-RPT-HDR-LINE.
020500     05  FILLER                       PIC X(44) VALUE
020600         "BKGUPDT - BOOKING MAINTENANCE CONTROL REPORT".
020700     05  FILLER                       PIC X(88) VALUE SPACES.
020800
020900 01  WS-RPT-DETAIL-LINE.
021000     05  FILLER                       PIC X(2) VALUE SPACES.
021100     05  RPT-TRAN-TYPE                PIC X(12).
021200     05  FILLER                       PIC X(4) VALUE SPACES.
021300     05  RPT-COUNT                    PIC ZZZ,ZZ9.
021350     05  FILLER                       PIC X(4) VALUE SPACES.
021370     05  RPT-AMOUNT-ADDED             PIC ZZZ,ZZZ,ZZ9.99-.
021400     05  FILLER                       PIC X(84) VALUE SPACES.
021500
021600 01  WS-RPT-BLANK-LINE.
021700     05  FILLER                       PIC X(132) VALUE SPACES.
021800
021900 COPY ABNDREC.
022000
022100 PROCEDURE DIVISION.
022200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022300     PERFORM 100-MAINLINE THRU 100-EXIT
022400             UNTIL NO-MORE-BKG-TRANS.
022500     PERFORM 600-CONTROL-REPORT THRU 600-EXIT.
022600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
022700     MOVE +0 TO RETURN-CODE.
022800     GOBACK.
022900
023000 000-HOUSEKEEPING.
023100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023200     DISPLAY "******** BEGIN JOB BKGUPDT ********".
023300     ACCEPT WS-RUN-DATE FROM DATE.
023400     ACCEPT WS-RUN-TIME FROM TIME.
023500     OPEN INPUT BKG-TRANS.
023600     OPEN OUTPUT CONTROL-REPORT.
023700     OPEN I-O BKG-MASTER.
023800     OPEN INPUT GST-MASTER.
023900     OPEN INPUT RM-MASTER.
024000     PERFORM 150-FIND-HIGH-KEY THRU 150-EXIT.
024100     MOVE WS-BKG-HIGH-KEY TO WS-REL-KEY-WORK.
024200     DISPLAY "BKG-MASTER KEY RANGE BAND " WS-REL-KEY-MILLIONS.
024300     PERFORM 110-READ-BKG-TRANS THRU 110-EXIT.
024400 000-EXIT.
024500     EXIT.
024600
024700 150-FIND-HIGH-KEY.
024800     MOVE ZERO TO WS-BKG-HIGH-KEY.
024900     MOVE "Y" TO MORE-BKG-MSTR-SW.
025000     PERFORM 160-READ-NEXT-BKG-MSTR THRU 160-EXIT
025100             UNTIL NO-MORE-BKG-MSTR.
025200 150-EXIT.
025300     EXIT.
025400
025500 160-READ-NEXT-BKG-MSTR.
025600     READ BKG-MASTER NEXT RECORD INTO BOOKING-MASTER-RECORD
025700         AT END
025800             MOVE "N" TO MORE-BKG-MSTR-SW
025900         NOT AT END
026000             IF BOOKING-ID > WS-BKG-HIGH-KEY
026100                 MOVE BOOKING-ID TO WS-BKG-HIGH-KEY
026200             END-IF
026300     END-READ.
026400 160-EXIT.
026500     EXIT.
026600
026700 100-MAINLINE.
026800     MOVE "100-MAINLINE" TO PARA-NAME.
026900     EVALUATE TRUE
027000         WHEN BKG-TRAN-ADD
027100             PERFORM 200-ADD-BOOKING THRU 200-EXIT
027200         WHEN BKG-TRAN-CHANGE
027300             PERFORM 300-CHANGE-BOOKING THRU 300-EXIT
027400         WHEN BKG-TRAN-DELETE
027500             PERFORM 400-DELETE-BOOKING THRU 400-EXIT
027600         WHEN OTHER
027700             MOVE "** INVALID BKG-TRAN-CODE" TO ABEND-REASON
027800             MOVE BKG-TRAN-CODE TO ACTUAL-VAL
027900             GO TO 1000-ABEND-RTN
028000     END-EVALUATE.
028100     PERFORM 110-READ-BKG-TRANS THRU 110-EXIT.
028200 100-EXIT.
028300     EXIT.
028400
028500 110-READ-BKG-TRANS.
028600     MOVE "110-READ-BKG-TRANS" TO PARA-NAME.
028700     READ BKG-TRANS INTO BOOKING-TRAN-RECORD
028800         AT END
028900             MOVE "N" TO MORE-BKG-TRANS-SW
029000         NOT AT END
029100             ADD 1 TO TRANS-READ
029200     END-READ.
029300 110-EXIT.
029400     EXIT.
029500
029600 200-ADD-BOOKING.
029700     MOVE "200-ADD-BOOKING" TO PARA-NAME.
029800     MOVE "Y" TO VALID-BOOKING-SW.
029900     PERFORM 210-VALIDATE-GUEST THRU 210-EXIT.
030000     PERFORM 220-VALIDATE-ROOM THRU 220-EXIT.
030100     IF NOT BOOKING-IS-VALID
030200         ADD 1 TO BOOKINGS-REJECTED
030300         GO TO 200-EXIT
030400     END-IF.
030500     MOVE BKG-TRAN-CHECK-IN-DATE TO BKGCALC-CHECK-IN-DATE.
030600     MOVE BKG-TRAN-CHECK-OUT-DATE TO BKGCALC-CHECK-OUT-DATE.
030700     MOVE PRICE-PER-NIGHT IN ROOM-MASTER-RECORD
030800             TO BKGCALC-PRICE-PER-NIGHT.
030900     CALL "BKGCALC" USING BOOKING-CALC-REC, CALC-RETURN-CD.
031000     IF CALC-RETURN-CD NOT = ZERO
031100         ADD 1 TO BOOKINGS-REJECTED
031200         GO TO 200-EXIT
031300     END-IF.
031400     ADD 1 TO WS-BKG-HIGH-KEY.
031500     MOVE WS-BKG-HIGH-KEY TO BOOKING-ID.
031600     MOVE WS-BKG-HIGH-KEY TO WS-BKG-REL-KEY.
031700     MOVE BKG-TRAN-GUEST-ID TO GUEST-ID IN BOOKING-MASTER-RECORD.
031800     MOVE BKG-TRAN-ROOM-ID TO ROOM-ID IN BOOKING-MASTER-RECORD.
031900     MOVE BKG-TRAN-CHECK-IN-DATE TO CHECK-IN-DATE.
032000     MOVE BKG-TRAN-CHECK-OUT-DATE TO CHECK-OUT-DATE.
032100     MOVE BKGCALC-NIGHTS TO NIGHTS.
032200     MOVE BKGCALC-TOTAL-AMOUNT TO TOTAL-AMOUNT.
032300     WRITE BKG-MASTER-FD-REC FROM BOOKING-MASTER-RECORD
032400         INVALID KEY
032500             MOVE "** PROBLEM WRITING BKG-MASTER" TO ABEND-REASON
032600             MOVE WS-BKG-MSTR-STATUS TO EXPECTED-VAL
032700             GO TO 1000-ABEND-RTN
032800     END-WRITE.
032900     ADD 1 TO BOOKINGS-ADDED.
032950     ADD BKGCALC-TOTAL-AMOUNT TO WS-BKG-AMOUNT-TOTAL.
033000 200-EXIT.
033100     EXIT.
033200
033300 210-VALIDATE-GUEST.
033400     MOVE "210-VALIDATE-GUEST" TO PARA-NAME.
033500     MOVE BKG-TRAN-GUEST-ID TO WS-VAL-GST-KEY.
033600     READ GST-MASTER INTO GUEST-MASTER-RECORD
033700         INVALID KEY
033800             MOVE "N" TO VALID-BOOKING-SW
033900     END-READ.
034000 210-EXIT.
034100     EXIT.
034200
034300 220-VALIDATE-ROOM.
034400     MOVE "220-VALIDATE-ROOM" TO PARA-NAME.
034500     MOVE BKG-TRAN-ROOM-ID TO WS-VAL-RM-KEY.
034600     READ RM-MASTER INTO ROOM-MASTER-RECORD
034700         INVALID KEY
034800             MOVE "N" TO VALID-BOOKING-SW
034900     END-READ.
035000 220-EXIT.
035100     EXIT.
035200
035300 300-CHANGE-BOOKING.
035400     MOVE "300-CHANGE-BOOKING" TO PARA-NAME.
035500     MOVE BKG-TRAN-BOOKING-ID TO WS-BKG-REL-KEY.
035600     READ BKG-MASTER INTO BOOKING-MASTER-RECORD
035700         INVALID KEY
035800             ADD 1 TO BOOKINGS-REJECTED
035900             GO TO 300-EXIT
036000     END-READ.
036100     IF BKG-TRAN-GUEST-ID NOT = ZERO
036200         MOVE BKG-TRAN-GUEST-ID TO GUEST-ID IN BOOKING-MASTER-RECORD
036300     END-IF.
036400     IF BKG-TRAN-ROOM-ID NOT = ZERO
036500         MOVE BKG-TRAN-ROOM-ID TO ROOM-ID IN BOOKING-MASTER-RECORD
036600     END-IF.
036700     MOVE BKG-TRAN-CHECK-IN-DATE TO CHECK-IN-DATE.
037000     MOVE BKG-TRAN-CHECK-OUT-DATE TO CHECK-OUT-DATE.
037300     MOVE BKG-TRAN-TOTAL-AMOUNT TO TOTAL-AMOUNT.
037600     REWRITE BKG-MASTER-FD-REC FROM BOOKING-MASTER-RECORD
037700         INVALID KEY
037800             MOVE "** PROBLEM REWRITING BKG-MASTER" TO ABEND-REASON
037900             MOVE WS-BKG-MSTR-STATUS TO EXPECTED-VAL
038000             GO TO 1000-ABEND-RTN
038100     END-REWRITE.
038200     ADD 1 TO BOOKINGS-CHANGED.
038300 300-EXIT.
038400     EXIT.
038500
038600 400-DELETE-BOOKING.
038700     MOVE "400-DELETE-BOOKING" TO PARA-NAME.
038800     MOVE BKG-TRAN-BOOKING-ID TO WS-BKG-REL-KEY.
038900     DELETE BKG-MASTER
039000         INVALID KEY
039100             ADD 1 TO BOOKINGS-REJECTED
039200             GO TO 400-EXIT
039300     END-DELETE.
039400     ADD 1 TO BOOKINGS-DELETED.
039500 400-EXIT.
039600     EXIT.
039700
039800 600-CONTROL-REPORT.
039900     MOVE "600-CONTROL-REPORT" TO PARA-NAME.
040000     WRITE RPT-REC FROM WS-RPT-HDR-LINE
040500         AFTER ADVANCING NEXT-PAGE.
040600     WRITE RPT-REC FROM WS-RPT-BLANK-LINE.
040700
040800     MOVE "ADDED" TO RPT-TRAN-TYPE.
040810     MOVE BOOKINGS-ADDED TO RPT-COUNT.
040820     MOVE WS-BKG-AMOUNT-TOTAL TO RPT-AMOUNT-ADDED.
041000     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
041100
041200     MOVE "CHANGED" TO RPT-TRAN-TYPE.
041300     MOVE BOOKINGS-CHANGED TO RPT-COUNT.
041310     MOVE ZERO TO RPT-AMOUNT-ADDED.
041400     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
041500
041600     MOVE "DELETED" TO RPT-TRAN-TYPE.
041700     MOVE BOOKINGS-DELETED TO RPT-COUNT.
041710     MOVE ZERO TO RPT-AMOUNT-ADDED.
041800     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
041900
042000     MOVE "REJECTED" TO RPT-TRAN-TYPE.
042100     MOVE BOOKINGS-REJECTED TO RPT-COUNT.
042110     MOVE ZERO TO RPT-AMOUNT-ADDED.
042200     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
042300
042400     WRITE RPT-REC FROM WS-RPT-BLANK-LINE.
042500
042600     MOVE "GRAND TOTAL" TO RPT-TRAN-TYPE.
042610     MOVE ZERO TO RPT-COUNT.
042700     MOVE WS-BKG-AMOUNT-TOTAL TO RPT-AMOUNT-ADDED.
042800     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
042900
043000     DISPLAY "BKG TRANS READ    " TRANS-READ.
043100     DISPLAY "BKG ADDED         " BOOKINGS-ADDED.
043200     DISPLAY "BKG CHANGED       " BOOKINGS-CHANGED.
043300     DISPLAY "BKG DELETED       " BOOKINGS-DELETED.
043400     DISPLAY "BKG REJECTED      " BOOKINGS-REJECTED.
043500     DISPLAY "BKG GRAND TOTAL   " WS-BKG-AMOUNT-TOTAL.
043600 600-EXIT.
043700     EXIT.
043800
043900 700-CLOSE-FILES.
044000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
044100     CLOSE BKG-TRANS, BKG-MASTER, GST-MASTER, RM-MASTER,
044200           CONTROL-REPORT.
044300     DISPLAY "******** NORMAL END OF JOB BKGUPDT ********".
044400 700-EXIT.
044500     EXIT.
044600
044700 1000-ABEND-RTN.
044800     WRITE RPT-REC FROM ABEND-REC.
044900     CLOSE BKG-TRANS, BKG-MASTER, GST-MASTER, RM-MASTER,
045000           CONTROL-REPORT.
045100     DISPLAY "*** ABNORMAL END OF JOB-BKGUPDT ***" UPON CONSOLE.
045200     DIVIDE ZERO-VAL INTO ONE-VAL.
