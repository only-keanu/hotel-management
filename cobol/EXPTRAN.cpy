000100******************************************************************
000200*    EXPTRAN  --  EXPENSE TRANSACTION RECORD LAYOUT             *
000300*    LINE-SEQUENTIAL INPUT TO EXPUPDT.  EXP-TRAN-CODE IS THE    *
000400*    FIRST BYTE - A=ADD, C=CHANGE, D=DELETE.                    *
000500******************************************************************
000600*    CHANGE LOG
000700*    08/06/98  KLF  ORIGINAL LAYOUT, MATCHES EXPMSTR FIELD-FOR-
000800*                   FIELD WITH THE TRAN CODE PREPENDED
000900******************************************************************
001000 01  EXPENSE-TRAN-RECORD.
001100     05  EXP-TRAN-CODE               PIC X(1).
001200         88  EXP-TRAN-ADD            VALUE "A".
001300         88  EXP-TRAN-CHANGE         VALUE "C".
001400         88  EXP-TRAN-DELETE         VALUE "D".
001500         88  EXP-TRAN-CODE-VALID     VALUES ARE "A", "C", "D".
001600     05  EXP-TRAN-EXPENSE-ID         PIC 9(9).
001700     05  EXP-TRAN-DESCRIPTION        PIC X(60).
001800     05  EXP-TRAN-AMOUNT             PIC S9(7)V99.
001900     05  EXP-TRAN-DATE-INCURRED      PIC 9(8).
002000     05  FILLER                      PIC X(14).
